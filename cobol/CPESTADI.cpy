000100*----------------------------------------------------------------
000200*    CPESTADI  -  ACUMULADOR DE ESTADISTICAS POR MUESTRA
000300*    ---------------------------------------------------
000400*    UNA OCURRENCIA POR MUESTRA DEL ARCHIVO VCF.
000500*    CONTIENE LA MATRIZ DE SUSTITUCIONES SNP (REF x ALT SOBRE
000600*    LAS BASES A,C,G,T,N) Y LOS TOTALIZADORES DE VARIANTES,
000700*    INDELS, VARIANTES ESTRUCTURALES Y LA RELACION TI/TV.
000800*    SE INCLUYE (COPY) DENTRO DE LA TABLA WS-TB-MUESTRAS DEL
000900*    PROGRAMA PGMVCFES A NIVEL 05.
001000*----------------------------------------------------------------
001100*    HISTORIA
001200*    22/05/1991 RSN  ALTA INICIAL DEL LAYOUT (PROY. GENBANCO)
001300*    14/11/1994 JLP  SE AGREGA FILLER DE RESERVA P/AMPLIACIONES
001400*    28/09/1999 MCG  SE AGREGA VISTA PLANA DE LA MATRIZ SNP PARA
001500*                    EL TOTAL DE CONTROL DEL LISTADO (REQ SIS-771)
001600*----------------------------------------------------------------
001700     05  WS-MUE-ESTAD.
001800*        FILA = BASE DE REFERENCIA, COLUMNA = BASE ALTERNATIVA
001900*        ORDEN DE BASES EN AMBOS EJES:  A - C - G - T - N
002000         10  WS-MUE-MATRIZ-SNP.
002100             15  WS-MUE-FILA-SNP OCCURS 5 TIMES
002200                              INDEXED BY IDX-MUE-FIL-SNP.
002300                 20  WS-MUE-CELDA-SNP PIC 9(9) COMP
002400                              OCCURS 5 TIMES
002500                              INDEXED BY IDX-MUE-COL-SNP.
002600*        VISTA PLANA (25 CELDAS) PARA EL TOTAL DE CONTROL
002700         10  WS-MUE-MATRIZ-PLANA REDEFINES WS-MUE-MATRIZ-SNP.
002800             15  WS-MUE-CELDA-PLANA PIC 9(9) COMP
002900                              OCCURS 25 TIMES
003000                              INDEXED BY IDX-MUE-CEL-PLANA.
003100         10  WS-MUE-CANT-VARIANTES    PIC 9(9) COMP VALUE ZERO.
003200         10  WS-MUE-CANT-INDELS       PIC 9(9) COMP VALUE ZERO.
003300         10  WS-MUE-CANT-SV           PIC 9(9) COMP VALUE ZERO.
003400         10  WS-MUE-TITV              PIC 9(4)V9(4) COMP-3
003500                                       VALUE ZERO.
003600         10  FILLER                   PIC X(20) VALUE SPACES.
