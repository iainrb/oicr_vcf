000100*----------------------------------------------------------------
000200*    CPETNPOB  -  ACUMULADOR DE VEROSIMILITUD POR POBLACION
000300*    --------------------------------------------------------
000400*    UNA OCURRENCIA POR MUESTRA.  ACUMULA EL LOGARITMO DE LA
000500*    VEROSIMILITUD DE PERTENENCIA A CADA SUPERPOBLACION ETNICA
000600*    (ASN, AMR, AFR, EUR) A PARTIR DE LAS FRECUENCIAS ALELICAS
000700*    POBLACIONALES LEIDAS DEL CAMPO INFO DE CADA REGISTRO VCF.
000800*    AL FINALIZAR LA LECTURA SE CONVIERTE EN PROBABILIDAD
000900*    POSTERIOR MEDIANTE EL SUBPROGRAMA PGMETNIA (REGLA DE BAYES).
001000*    SE INCLUYE (COPY) DENTRO DE LA TABLA WS-TB-MUESTRAS DEL
001100*    PROGRAMA PGMVCFES A NIVEL 05.
001200*----------------------------------------------------------------
001300*    HISTORIA
001400*    03/02/1996 RSN  ALTA INICIAL - ESTIMACION DE ETNIA (REQ 4471)
001500*    19/08/1997 MCG  SE AGREGA INDICADOR DE MUESTRA SIN DATOS
001600*----------------------------------------------------------------
001700     05  WS-MUE-ETNIA.
001800         10  WS-MUE-LOGL-ASN     PIC S9(5)V9(9) COMP-3
001900                                  VALUE ZERO.
002000         10  WS-MUE-LOGL-AMR     PIC S9(5)V9(9) COMP-3
002100                                  VALUE ZERO.
002200         10  WS-MUE-LOGL-AFR     PIC S9(5)V9(9) COMP-3
002300                                  VALUE ZERO.
002400         10  WS-MUE-LOGL-EUR     PIC S9(5)V9(9) COMP-3
002500                                  VALUE ZERO.
002600         10  WS-MUE-ETNIA-VISTA  PIC X(01) VALUE 'N'.
002700             88  WS-MUE-CON-DATOS-POB      VALUE 'S'.
002800             88  WS-MUE-SIN-DATOS-POB      VALUE 'N'.
002900         10  WS-MUE-PROB-ASN     PIC 9V9(6) VALUE ZERO.
003000         10  WS-MUE-PROB-AMR     PIC 9V9(6) VALUE ZERO.
003100         10  WS-MUE-PROB-AFR     PIC 9V9(6) VALUE ZERO.
003200         10  WS-MUE-PROB-EUR     PIC 9V9(6) VALUE ZERO.
003300         10  FILLER              PIC X(20) VALUE SPACES.
