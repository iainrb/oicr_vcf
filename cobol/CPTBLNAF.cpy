000100*----------------------------------------------------------------
000200*    CPTBLNAF  -  TABLA DE LOGARITMOS DE FRECUENCIA ALELICA
000300*    ------------------------------------------------------
000400*    EL COMPILADOR DE LA CASA NO DISPONE DE FUNCION LOGARITMO
000500*    EN TIEMPO DE EJECUCION.  COMO EL CAMPO INFO SOLO TRAE LA
000600*    FRECUENCIA ALELICA CON DOS DECIMALES DE PRECISION (0.00 A
000700*    1.00), SE PRECALCULA LN(F) PARA LOS 101 VALORES POSIBLES
000800*    (INDICE = F * 100) Y SE BUSCA POR SUBINDICE EN VEZ DE
000900*    CALCULAR EN TIEMPO DE CORRIDA.  LOS EXTREMOS 0.00 Y 1.00
001000*    SE RECORTAN A 0.005 Y 0.995 (VER REGLA DE NEGOCIO) PARA
001100*    EVITAR LN(0).
001200*----------------------------------------------------------------
001300*    HISTORIA
001400*    03/02/1996 RSN  ALTA INICIAL - TABLA GENERADA POR PLANILLA
001500*                    DE CALCULO Y TRANSCRIPTA A VALUE CLAUSES.
001600*----------------------------------------------------------------
001700     01  WS-TABLA-LN-VALORES.
001800         05  FILLER PIC S9V9(9) VALUE -5.298317367.
001900         05  FILLER PIC S9V9(9) VALUE -4.605170186.
002000         05  FILLER PIC S9V9(9) VALUE -3.912023005.
002100         05  FILLER PIC S9V9(9) VALUE -3.506557897.
002200         05  FILLER PIC S9V9(9) VALUE -3.218875825.
002300         05  FILLER PIC S9V9(9) VALUE -2.995732274.
002400         05  FILLER PIC S9V9(9) VALUE -2.813410717.
002500         05  FILLER PIC S9V9(9) VALUE -2.659260037.
002600         05  FILLER PIC S9V9(9) VALUE -2.525728644.
002700         05  FILLER PIC S9V9(9) VALUE -2.407945609.
002800         05  FILLER PIC S9V9(9) VALUE -2.302585093.
002900         05  FILLER PIC S9V9(9) VALUE -2.207274913.
003000         05  FILLER PIC S9V9(9) VALUE -2.120263536.
003100         05  FILLER PIC S9V9(9) VALUE -2.040220829.
003200         05  FILLER PIC S9V9(9) VALUE -1.966112856.
003300         05  FILLER PIC S9V9(9) VALUE -1.897119985.
003400         05  FILLER PIC S9V9(9) VALUE -1.832581464.
003500         05  FILLER PIC S9V9(9) VALUE -1.771956842.
003600         05  FILLER PIC S9V9(9) VALUE -1.714798428.
003700         05  FILLER PIC S9V9(9) VALUE -1.660731207.
003800         05  FILLER PIC S9V9(9) VALUE -1.609437912.
003900         05  FILLER PIC S9V9(9) VALUE -1.560647748.
004000         05  FILLER PIC S9V9(9) VALUE -1.514127733.
004100         05  FILLER PIC S9V9(9) VALUE -1.469675970.
004200         05  FILLER PIC S9V9(9) VALUE -1.427116356.
004300         05  FILLER PIC S9V9(9) VALUE -1.386294361.
004400         05  FILLER PIC S9V9(9) VALUE -1.347073648.
004500         05  FILLER PIC S9V9(9) VALUE -1.309333320.
004600         05  FILLER PIC S9V9(9) VALUE -1.272965676.
004700         05  FILLER PIC S9V9(9) VALUE -1.237874356.
004800         05  FILLER PIC S9V9(9) VALUE -1.203972804.
004900         05  FILLER PIC S9V9(9) VALUE -1.171182982.
005000         05  FILLER PIC S9V9(9) VALUE -1.139434283.
005100         05  FILLER PIC S9V9(9) VALUE -1.108662625.
005200         05  FILLER PIC S9V9(9) VALUE -1.078809661.
005300         05  FILLER PIC S9V9(9) VALUE -1.049822124.
005400         05  FILLER PIC S9V9(9) VALUE -1.021651248.
005500         05  FILLER PIC S9V9(9) VALUE -0.994252273.
005600         05  FILLER PIC S9V9(9) VALUE -0.967584026.
005700         05  FILLER PIC S9V9(9) VALUE -0.941608540.
005800         05  FILLER PIC S9V9(9) VALUE -0.916290732.
005900         05  FILLER PIC S9V9(9) VALUE -0.891598119.
006000         05  FILLER PIC S9V9(9) VALUE -0.867500568.
006100         05  FILLER PIC S9V9(9) VALUE -0.843970070.
006200         05  FILLER PIC S9V9(9) VALUE -0.820980552.
006300         05  FILLER PIC S9V9(9) VALUE -0.798507696.
006400         05  FILLER PIC S9V9(9) VALUE -0.776528789.
006500         05  FILLER PIC S9V9(9) VALUE -0.755022584.
006600         05  FILLER PIC S9V9(9) VALUE -0.733969175.
006700         05  FILLER PIC S9V9(9) VALUE -0.713349888.
006800         05  FILLER PIC S9V9(9) VALUE -0.693147181.
006900         05  FILLER PIC S9V9(9) VALUE -0.673344553.
007000         05  FILLER PIC S9V9(9) VALUE -0.653926467.
007100         05  FILLER PIC S9V9(9) VALUE -0.634878272.
007200         05  FILLER PIC S9V9(9) VALUE -0.616186139.
007300         05  FILLER PIC S9V9(9) VALUE -0.597837001.
007400         05  FILLER PIC S9V9(9) VALUE -0.579818495.
007500         05  FILLER PIC S9V9(9) VALUE -0.562118918.
007600         05  FILLER PIC S9V9(9) VALUE -0.544727175.
007700         05  FILLER PIC S9V9(9) VALUE -0.527632742.
007800         05  FILLER PIC S9V9(9) VALUE -0.510825624.
007900         05  FILLER PIC S9V9(9) VALUE -0.494296322.
008000         05  FILLER PIC S9V9(9) VALUE -0.478035801.
008100         05  FILLER PIC S9V9(9) VALUE -0.462035460.
008200         05  FILLER PIC S9V9(9) VALUE -0.446287103.
008300         05  FILLER PIC S9V9(9) VALUE -0.430782916.
008400         05  FILLER PIC S9V9(9) VALUE -0.415515444.
008500         05  FILLER PIC S9V9(9) VALUE -0.400477567.
008600         05  FILLER PIC S9V9(9) VALUE -0.385662481.
008700         05  FILLER PIC S9V9(9) VALUE -0.371063681.
008800         05  FILLER PIC S9V9(9) VALUE -0.356674944.
008900         05  FILLER PIC S9V9(9) VALUE -0.342490309.
009000         05  FILLER PIC S9V9(9) VALUE -0.328504067.
009100         05  FILLER PIC S9V9(9) VALUE -0.314710745.
009200         05  FILLER PIC S9V9(9) VALUE -0.301105093.
009300         05  FILLER PIC S9V9(9) VALUE -0.287682072.
009400         05  FILLER PIC S9V9(9) VALUE -0.274436846.
009500         05  FILLER PIC S9V9(9) VALUE -0.261364764.
009600         05  FILLER PIC S9V9(9) VALUE -0.248461359.
009700         05  FILLER PIC S9V9(9) VALUE -0.235722334.
009800         05  FILLER PIC S9V9(9) VALUE -0.223143551.
009900         05  FILLER PIC S9V9(9) VALUE -0.210721031.
010000         05  FILLER PIC S9V9(9) VALUE -0.198450939.
010100         05  FILLER PIC S9V9(9) VALUE -0.186329578.
010200         05  FILLER PIC S9V9(9) VALUE -0.174353387.
010300         05  FILLER PIC S9V9(9) VALUE -0.162518929.
010400         05  FILLER PIC S9V9(9) VALUE -0.150822890.
010500         05  FILLER PIC S9V9(9) VALUE -0.139262067.
010600         05  FILLER PIC S9V9(9) VALUE -0.127833372.
010700         05  FILLER PIC S9V9(9) VALUE -0.116533816.
010800         05  FILLER PIC S9V9(9) VALUE -0.105360516.
010900         05  FILLER PIC S9V9(9) VALUE -0.094310679.
011000         05  FILLER PIC S9V9(9) VALUE -0.083381609.
011100         05  FILLER PIC S9V9(9) VALUE -0.072570693.
011200         05  FILLER PIC S9V9(9) VALUE -0.061875404.
011300         05  FILLER PIC S9V9(9) VALUE -0.051293294.
011400         05  FILLER PIC S9V9(9) VALUE -0.040821995.
011500         05  FILLER PIC S9V9(9) VALUE -0.030459207.
011600         05  FILLER PIC S9V9(9) VALUE -0.020202707.
011700         05  FILLER PIC S9V9(9) VALUE -0.010050336.
011800         05  FILLER PIC S9V9(9) VALUE -0.005012542.
011900     01  WS-TABLA-LN REDEFINES WS-TABLA-LN-VALORES.
012000         05  WS-LN-VALOR PIC S9V9(9) COMP-3
012100                         OCCURS 101 TIMES
012200                         INDEXED BY IDX-LN.
