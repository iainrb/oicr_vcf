000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMETNIA.
000300 AUTHOR. R. SAN NICOLAS.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA GENOMICA.
000500 DATE-WRITTEN. 03/02/1996.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMETNIA
001000*    ========
001100*    RUTINA LLAMADA POR PGMVCFES.  RECIBE POR LINKAGE LOS CUATRO
001200*    TOTALES DE LOG-VEROSIMILITUD ACUMULADOS PARA UNA MUESTRA
001300*    (ASN, AMR, AFR, EUR) Y DEVUELVE LAS CUATRO PROBABILIDADES
001400*    POSTERIORES SEGUN LA REGLA DE BAYES CON PRIOR UNIFORME
001500*    (0.25 PARA CADA POBLACION).
001600*
001700*    COMO EL COMPILADOR NO TRAE FUNCION EXPONENCIAL, SE RESTA EL
001800*    MAYOR DE LOS CUATRO LOGARITMOS ANTES DE EXPONENCIAR (ASI EL
001900*    MAYOR EXPONENTE QUEDA EN CERO Y NO DESBORDA) Y LA EXPONEN-
002000*    CIAL SE CALCULA CON UNA SERIE DE TAYLOR DE 8 TERMINOS SOBRE
002100*    UN ARGUMENTO REDUCIDO A [-0,25 ; 0] POR DIVISIONES SUCESIVAS
002200*    POR DOS, ELEVANDO EL RESULTADO AL CUADRADO LAS MISMAS VECES
002300*    QUE SE DIVIDIO (METODO CLASICO DE REDUCCION DE RANGO).  EL
002400*    PRIOR UNIFORME SE CANCELA AL NORMALIZAR Y NO SE APLICA.
002500*
002600*    SI LA MUESTRA NUNCA VIO UNA FRECUENCIA POBLACIONAL EN INFO
002700*    (LK-ETNIA-VISTA = 'N') LAS CUATRO PROBABILIDADES QUEDAN EN
002800*    CERO, TAL COMO LO PIDE LA REGLA DE NEGOCIO.
002900******************************************************************
003000*    HISTORIA DE MODIFICACIONES
003100*    --------------------------
003200*    03/02/1996 RSN  ALTA INICIAL (REQ 4471 - ESTIMACION ETNIA)
003300*    17/06/1996 RSN  SE CORRIGE TOPE DE SUBEXPONENTE (< -25)
003400*                    QUE DEJABA RESIDUO DE REDONDEO EN CERO
003500*    19/08/1997 MCG  SE AGREGA CORTE POR MUESTRA SIN DATOS
003600*    22/03/1999 MCG  AJUSTE Y2K - DATE-COMPILED SIN SIGLO FIJO,
003700*                    NO AFECTA CALCULO (VER TICKET SIS-1999-014)
003800*    11/10/2001 JLP  SE AUMENTA SERIE DE TAYLOR DE 6 A 8 TERMINOS
003900*                    POR PEDIDO DE AREA GENOMICA (TICKET GEN-118)
004000******************************************************************
004100
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS CLASE-DIGITO IS '0' THRU '9'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600*=======================*
005700
005800 77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005900
006000*----------- TABLA DE TRABAJO (1=ASN 2=AMR 3=AFR 4=EUR) ----------
006100 01  WS-TB-LOGL-AREA.
006200     05  WS-TB-LOGL     PIC S9(5)V9(9) COMP-3
006300                        OCCURS 4 TIMES
006400                        INDEXED BY IDX-ETN.
006500*    VISTA POR NOMBRE PARA TRAZAS DE DIAGNOSTICO (SIN SUBINDICE)
006600 01  WS-TB-LOGL-VISTA REDEFINES WS-TB-LOGL-AREA.
006700     05  WS-VIS-LOGL-ASN    PIC S9(5)V9(9) COMP-3.
006800     05  WS-VIS-LOGL-AMR    PIC S9(5)V9(9) COMP-3.
006900     05  WS-VIS-LOGL-AFR    PIC S9(5)V9(9) COMP-3.
007000     05  WS-VIS-LOGL-EUR    PIC S9(5)V9(9) COMP-3.
007100 01  WS-TB-DIFER-AREA.
007200     05  WS-TB-DIFER    PIC S9(5)V9(9) COMP-3
007300                        OCCURS 4 TIMES
007400                        INDEXED BY IDX-DIF.
007500 01  WS-TB-EXPO-AREA.
007600     05  WS-TB-EXPO     PIC S9(5)V9(9) COMP-3
007700                        OCCURS 4 TIMES
007800                        INDEXED BY IDX-EXP.
007900 01  WS-TB-PROB-AREA.
008000     05  WS-TB-PROB     PIC 9(5)V9(9) COMP-3
008100                        OCCURS 4 TIMES
008200                        INDEXED BY IDX-PRO.
008300*    VISTA POR NOMBRE PARA TRAZAS DE DIAGNOSTICO (SIN SUBINDICE)
008400 01  WS-TB-PROB-VISTA REDEFINES WS-TB-PROB-AREA.
008500     05  WS-VIS-PROB-ASN    PIC 9(5)V9(9) COMP-3.
008600     05  WS-VIS-PROB-AMR    PIC 9(5)V9(9) COMP-3.
008700     05  WS-VIS-PROB-AFR    PIC 9(5)V9(9) COMP-3.
008800     05  WS-VIS-PROB-EUR    PIC 9(5)V9(9) COMP-3.
008900
009000*----------- ACUMULADORES / RESULTADO INTERMEDIO -----------------
009100 77  WS-LOGL-MAXIMO     PIC S9(5)V9(9) COMP-3 VALUE ZERO.
009200 77  WS-SUMA-EXPO       PIC S9(5)V9(9) COMP-3 VALUE ZERO.
009300
009400*----------- VARIABLES DE LA EXPONENCIAL POR SERIE ----------------
009500 77  WS-EXP-X           PIC S9(3)V9(9) COMP-3 VALUE ZERO.
009600 77  WS-EXP-N           PIC 9(2) COMP VALUE ZERO.
009700 77  WS-EXP-K           PIC 9(2) COMP VALUE ZERO.
009800 77  WS-EXP-TERMINO     PIC S9(3)V9(12) COMP-3 VALUE ZERO.
009900 77  WS-EXP-RESULTADO   PIC S9(3)V9(12) COMP-3 VALUE ZERO.
010000 77  WS-EXP-TOPE-CERO   PIC S9(3)       COMP-3 VALUE -25.
010100
010200 77  FILLER            PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010300
010400*------------------------------------------------------------------
010500 LINKAGE SECTION.
010600*================*
010700 01  LK-VCF-ETNIA.
010800     05  LK-ETNIA-LOGL-ASN  PIC S9(5)V9(9) COMP-3.
010900     05  LK-ETNIA-LOGL-AMR  PIC S9(5)V9(9) COMP-3.
011000     05  LK-ETNIA-LOGL-AFR  PIC S9(5)V9(9) COMP-3.
011100     05  LK-ETNIA-LOGL-EUR  PIC S9(5)V9(9) COMP-3.
011200     05  LK-ETNIA-VISTA     PIC X(01).
011300     05  LK-ETNIA-PROB-ASN  PIC 9(5)V9(9) COMP-3.
011400     05  LK-ETNIA-PROB-AMR  PIC 9(5)V9(9) COMP-3.
011500     05  LK-ETNIA-PROB-AFR  PIC 9(5)V9(9) COMP-3.
011600     05  LK-ETNIA-PROB-EUR  PIC 9(5)V9(9) COMP-3.
011700     05  FILLER             PIC X(10).
011800*    VISTA DE SOLO-SALIDA, USADA AL DEVOLVER LAS 4 PROBABILIDADES
011900*    DE UNA SOLA VEZ EN 2400-NORMALIZAR-I (EVITA 4 MOVE SUELTOS)
012000 01  LK-VCF-ETNIA-SALIDA REDEFINES LK-VCF-ETNIA.
012100     05  FILLER             PIC X(21).
012200     05  LK-SAL-PROB-ASN    PIC 9(5)V9(9) COMP-3.
012300     05  LK-SAL-PROB-AMR    PIC 9(5)V9(9) COMP-3.
012400     05  LK-SAL-PROB-AFR    PIC 9(5)V9(9) COMP-3.
012500     05  LK-SAL-PROB-EUR    PIC 9(5)V9(9) COMP-3.
012600     05  FILLER             PIC X(10).
012700
012800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012900 PROCEDURE DIVISION USING LK-VCF-ETNIA.
013000
013100 MAIN-PROGRAM-I.
013200
013300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
013400     IF LK-ETNIA-VISTA IS EQUAL TO 'S' THEN
013500        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
013600     END-IF.
013700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
013800
013900 MAIN-PROGRAM-F. GOBACK.
014000
014100*------------------------------------------------------------------
014200 1000-INICIO-I.
014300
014400     MOVE ZEROS TO RETURN-CODE
014500
014600     MOVE LK-ETNIA-LOGL-ASN TO WS-TB-LOGL (1)
014700     MOVE LK-ETNIA-LOGL-AMR TO WS-TB-LOGL (2)
014800     MOVE LK-ETNIA-LOGL-AFR TO WS-TB-LOGL (3)
014900     MOVE LK-ETNIA-LOGL-EUR TO WS-TB-LOGL (4)
015000
015100     MOVE ZERO TO LK-ETNIA-PROB-ASN LK-ETNIA-PROB-AMR
015200                  LK-ETNIA-PROB-AFR LK-ETNIA-PROB-EUR
015300                  WS-SUMA-EXPO.
015400
015500 1000-INICIO-F. EXIT.
015600
015700*------------------------------------------------------------------
015800 2000-PROCESO-I.
015900
016000     PERFORM 2100-BUSCAR-MAXIMO-I THRU 2100-BUSCAR-MAXIMO-F.
016100     PERFORM 2200-CALCULAR-DIFER-I THRU 2200-CALCULAR-DIFER-F
016200         VARYING IDX-DIF FROM 1 BY 1 UNTIL IDX-DIF > 4.
016300     PERFORM 2300-EXPONENCIAR-I THRU 2300-EXPONENCIAR-F
016400         VARYING IDX-EXP FROM 1 BY 1 UNTIL IDX-EXP > 4.
016500     PERFORM 2400-NORMALIZAR-I THRU 2400-NORMALIZAR-F.
016600
016700 2000-PROCESO-F. EXIT.
016800
016900*------------------------------------------------------------------
017000*    BUSCA EL MAYOR DE LOS 4 LOG-VEROSIMILITUD (RESTA ESTABLE)
017100*------------------------------------------------------------------
017200 2100-BUSCAR-MAXIMO-I.
017300
017400     MOVE WS-TB-LOGL (1) TO WS-LOGL-MAXIMO
017500     PERFORM 2110-COMPARAR-UNO-I THRU 2110-COMPARAR-UNO-F
017600         VARYING IDX-ETN FROM 2 BY 1 UNTIL IDX-ETN > 4.
017700
017800 2100-BUSCAR-MAXIMO-F. EXIT.
017900
018000 2110-COMPARAR-UNO-I.
018100
018200     IF WS-TB-LOGL (IDX-ETN) > WS-LOGL-MAXIMO THEN
018300        MOVE WS-TB-LOGL (IDX-ETN) TO WS-LOGL-MAXIMO
018400     END-IF.
018500
018600 2110-COMPARAR-UNO-F. EXIT.
018700
018800*------------------------------------------------------------------
018900 2200-CALCULAR-DIFER-I.
019000
019100     COMPUTE WS-TB-DIFER (IDX-DIF) =
019200             WS-TB-LOGL (IDX-DIF) - WS-LOGL-MAXIMO.
019300
019400 2200-CALCULAR-DIFER-F. EXIT.
019500
019600*------------------------------------------------------------------
019700*    EXP(X) POR REDUCCION DE RANGO + SERIE DE TAYLOR (X <= 0)
019800*------------------------------------------------------------------
019900 2300-EXPONENCIAR-I.
020000
020100     MOVE WS-TB-DIFER (IDX-EXP) TO WS-EXP-X
020200     MOVE 0                     TO WS-EXP-N
020300
020400     IF WS-EXP-X < WS-EXP-TOPE-CERO THEN
020500        MOVE ZERO TO WS-TB-EXPO (IDX-EXP)
020600     ELSE
020700        PERFORM 2310-REDUCIR-RANGO-I THRU 2310-REDUCIR-RANGO-F
020800            UNTIL WS-EXP-X NOT LESS THAN -0.25
020900        PERFORM 2320-SERIE-TAYLOR-I THRU 2320-SERIE-TAYLOR-F
021000        PERFORM 2330-DESHACER-REDUC-I THRU 2330-DESHACER-REDUC-F
021100            WS-EXP-N TIMES
021200        MOVE WS-EXP-RESULTADO TO WS-TB-EXPO (IDX-EXP)
021300     END-IF
021400
021500     ADD WS-TB-EXPO (IDX-EXP) TO WS-SUMA-EXPO.
021600
021700 2300-EXPONENCIAR-F. EXIT.
021800
021900 2310-REDUCIR-RANGO-I.
022000
022100     DIVIDE WS-EXP-X BY 2 GIVING WS-EXP-X
022200     ADD 1 TO WS-EXP-N.
022300
022400 2310-REDUCIR-RANGO-F. EXIT.
022500
022600 2320-SERIE-TAYLOR-I.
022700
022800     MOVE 1 TO WS-EXP-TERMINO
022900     MOVE 1 TO WS-EXP-RESULTADO
023000     PERFORM 2321-SUMAR-TERMINO-I THRU 2321-SUMAR-TERMINO-F
023100         VARYING WS-EXP-K FROM 1 BY 1 UNTIL WS-EXP-K > 8.
023200
023300 2320-SERIE-TAYLOR-F. EXIT.
023400
023500 2321-SUMAR-TERMINO-I.
023600
023700     COMPUTE WS-EXP-TERMINO ROUNDED =
023800             WS-EXP-TERMINO * WS-EXP-X / WS-EXP-K
023900     ADD WS-EXP-TERMINO TO WS-EXP-RESULTADO.
024000
024100 2321-SUMAR-TERMINO-F. EXIT.
024200
024300 2330-DESHACER-REDUC-I.
024400
024500     COMPUTE WS-EXP-RESULTADO ROUNDED =
024600             WS-EXP-RESULTADO * WS-EXP-RESULTADO.
024700
024800 2330-DESHACER-REDUC-F. EXIT.
024900
025000*------------------------------------------------------------------
025100*    POSTERIOR(ETH) = EXP(ETH) / SUMA DE LOS 4 EXP  (PRIOR CANCELA)
025200*------------------------------------------------------------------
025300 2400-NORMALIZAR-I.
025400
025500     IF WS-SUMA-EXPO = ZERO THEN
025600        MOVE ZERO TO WS-TB-PROB (1) WS-TB-PROB (2)
025700                     WS-TB-PROB (3) WS-TB-PROB (4)
025800     ELSE
025900        PERFORM 2410-DIVIDIR-UNO-I THRU 2410-DIVIDIR-UNO-F
026000            VARYING IDX-PRO FROM 1 BY 1 UNTIL IDX-PRO > 4
026100     END-IF
026200
026300     MOVE WS-TB-PROB (1) TO LK-SAL-PROB-ASN
026400     MOVE WS-TB-PROB (2) TO LK-SAL-PROB-AMR
026500     MOVE WS-TB-PROB (3) TO LK-SAL-PROB-AFR
026600     MOVE WS-TB-PROB (4) TO LK-SAL-PROB-EUR.
026700
026800 2400-NORMALIZAR-F. EXIT.
026900
027000 2410-DIVIDIR-UNO-I.
027100
027200     COMPUTE WS-TB-PROB (IDX-PRO) ROUNDED =
027300             WS-TB-EXPO (IDX-PRO) / WS-SUMA-EXPO.
027400
027500 2410-DIVIDIR-UNO-F. EXIT.
027600
027700*------------------------------------------------------------------
027800 9999-FINAL-I.
027900
028000     CONTINUE.
028100
028200 9999-FINAL-F. EXIT.
