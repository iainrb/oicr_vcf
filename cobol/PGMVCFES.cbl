000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVCFES.
000300 AUTHOR. R. SAN NICOLAS.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA GENOMICA.
000500 DATE-WRITTEN. 22/05/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMVCFES
001000*    ========
001100*    LEE UN ARCHIVO VCF (VARIANT CALL FORMAT) DE ENTRADA -
001200*    FORMATO DE INTERCAMBIO GENOMICO DELIMITADO POR ESPACIOS,
001300*    CON UNA CABECERA DE METADATO SEGUIDA DE UN REGISTRO POR
001400*    POSICION GENETICA (VARIANTE) - Y, PARA CADA MUESTRA DEL
001500*    ARCHIVO, ACUMULA LAS ESTADISTICAS DE VARIANTES (MATRIZ DE
001600*    SUSTITUCIONES SNP, INDELS, VARIANTES ESTRUCTURALES Y
001700*    RELACION TI/TV) Y GRABA UN REPORTE DE ESTADISTICAS POR
001800*    MUESTRA.
001900*
002000*    OPCIONALMENTE (UPSI-0 ENCENDIDO), TAMBIEN ESTIMA LA
002100*    PROBABILIDAD DE QUE CADA MUESTRA PERTENEZCA A CADA UNA DE
002200*    LAS CUATRO SUPERPOBLACIONES ETNICAS (ASN, AMR, AFR, EUR),
002300*    ACUMULANDO POR VARIANTE UNA LOG-VEROSIMILITUD A PARTIR DE
002400*    LAS FRECUENCIAS ALELICAS POBLACIONALES DEL CAMPO INFO Y
002500*    APLICANDO LA REGLA DE BAYES (SUBPROGRAMA PGMETNIA) AL
002600*    FINALIZAR LA LECTURA.  ESCRIBE UN REPORTE UNICO DE ETNIA
002700*    CON UNA FILA POR MUESTRA.
002800*
002900*    OPCIONALMENTE TAMBIEN (UPSI-1 ENCENDIDO) ESCRIBE UN LISTADO
003000*    DE DIAGNOSTICO CON LA CANTIDAD DE LINEAS DE METADATO, DE
003100*    MUESTRAS Y DE REGISTROS DE CUERPO LEIDOS.
003200*
003300*    EL PROGRAMA NO RECIBE PARAMETROS DE LINEA DE COMANDOS -
003400*    LOS ARCHIVOS SE ASIGNAN POR JCL (DDENTRA/DDSALEST/DDSALETN/
003500*    DDSALLOG) Y LAS OPCIONES SE FIJAN CON LOS SWITCHES UPSI DE
003600*    ARRANQUE DEL JOB.
003700******************************************************************
003800*    HISTORIA DE MODIFICACIONES
003900*    --------------------------
004000*    22/05/1991 RSN  ALTA INICIAL (PROY. GENBANCO - REQ 4471)
004100*    03/09/1991 RSN  SE AGREGA CLASIFICACION DE INDELS Y SV
004200*    14/11/1994 JLP  SE AGREGA REPORTE DE ETNIA (BAYES) LLAMANDO
004300*                    A PGMETNIA
004400*    19/08/1997 MCG  SE AGREGA LISTADO DE DIAGNOSTICO (UPSI-1)
004500*    22/03/1999 MCG  AJUSTE Y2K - REVISION GENERAL DE FECHAS DE
004600*                    ESTA CARATULA, SIN IMPACTO EN EL PROCESO
004700*                    (TICKET SIS-1999-014)
004800*    28/09/1999 MCG  SE AGREGA VISTA PLANA DE LA MATRIZ SNP Y EL
004900*                    TOTAL GENERAL DE SUSTITUCIONES EN EL CIERRE
005000*                    (REQ SIS-771)
005100*    11/10/2001 JLP  SE AUMENTA EL TOPE DE MUESTRAS DE 20 A 40
005200*                    POR PEDIDO DE AREA GENOMICA (TICKET GEN-118)
005300*    05/04/2003 JLP  SE CORRIGE EL CONTEO DISTINTO DE VARIANTES
005400*                    EN GENOTIPOS HOMOCIGOTAS (TICKET GEN-204)
005500******************************************************************
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASE-DIGITO   IS '0' THRU '9'
006300     UPSI-0 ON  STATUS IS WS-ETNIA-ACTIVA
006400            OFF STATUS IS WS-ETNIA-INACTIVA
006500     UPSI-1 ON  STATUS IS WS-LOG-ACTIVO
006600            OFF STATUS IS WS-LOG-INACTIVO.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100     SELECT VCF-ENTRA  ASSIGN DDENTRA
007200     FILE STATUS IS FS-ENTRA.
007300
007400     SELECT VCF-SALEST ASSIGN DDSALEST
007500     FILE STATUS IS FS-SALEST.
007600
007700     SELECT VCF-SALETN ASSIGN DDSALETN
007800     FILE STATUS IS FS-SALETN.
007900
008000     SELECT VCF-SALLOG ASSIGN DDSALLOG
008100     FILE STATUS IS FS-SALLOG.
008200
008300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700 FD  VCF-ENTRA
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-VCF-ENTRA.
009100     05  REG-VCF-ENTRA-TXT      PIC X(1990).
009200     05  FILLER                 PIC X(010) VALUE SPACES.
009300
009400 FD  VCF-SALEST
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700 01  REG-VCF-SALEST.
009800     05  REG-VCF-SALEST-TXT     PIC X(122).
009900     05  FILLER                 PIC X(010) VALUE SPACES.
010000
010100 FD  VCF-SALETN
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-VCF-SALETN.
010500     05  REG-VCF-SALETN-TXT     PIC X(122).
010600     05  FILLER                 PIC X(010) VALUE SPACES.
010700
010800 FD  VCF-SALLOG
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-VCF-SALLOG.
011200     05  REG-VCF-SALLOG-TXT     PIC X(122).
011300     05  FILLER                 PIC X(010) VALUE SPACES.
011400
011500 WORKING-STORAGE SECTION.
011600*=======================*
011700
011800 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011900
012000*----------- STATUS ARCHIVOS  ------------------------------------
012100 77  FS-ENTRA               PIC XX      VALUE SPACES.
012200 77  FS-SALEST              PIC XX      VALUE SPACES.
012300 77  FS-SALETN              PIC XX      VALUE SPACES.
012400 77  FS-SALLOG              PIC XX      VALUE SPACES.
012500
012600 77  WS-STATUS-FIN          PIC X       VALUE 'N'.
012700     88  WS-FIN-LECTURA                 VALUE 'Y'.
012800     88  WS-NO-FIN-LECTURA              VALUE 'N'.
012900
013000 77  WS-STATUS-CAB          PIC X       VALUE 'N'.
013100     88  WS-FIN-CABECERA                VALUE 'Y'.
013200     88  WS-NO-FIN-CABECERA             VALUE 'N'.
013300
013400 77  WS-STATUS-FATAL        PIC X       VALUE 'N'.
013500     88  WS-HUBO-ERROR-FATAL            VALUE 'Y'.
013600     88  WS-NO-HUBO-ERROR-FATAL         VALUE 'N'.
013700
013800*----------- LINEA DE ENTRADA Y SU VISTA DE MARCA ----------------
013900 01  WS-LINEA-VCF.
014000     05  WS-LINEA-TXT            PIC X(1990) VALUE SPACES.
014100     05  FILLER                  PIC X(010)  VALUE SPACES.
014200*    VISTA QUE EXPONE LOS PRIMEROS 6 BYTES PARA RECONOCER
014300*    RAPIDO SI LA LINEA ES '##...' O '#CHROM...'
014400 01  WS-LINEA-VISTA REDEFINES WS-LINEA-VCF.
014500     05  WS-LINEA-MARCA          PIC X(06).
014600     05  FILLER                  PIC X(1994).
014700
014800*----------- TABLA GENERICA DE CAMPOS (CABECERA Y CUERPO) --------
014900 01  WS-TB-CAMPOS.
015000     05  WS-CAMPO  PIC X(120) OCCURS 50 TIMES
015100                    INDEXED BY IDX-CAMPO.
015200     05  FILLER    PIC X(010) VALUE SPACES.
015300
015400*----------- CONTADORES / VARIABLES DE CONTROL -------------------
015500 77  WS-CANT-METADATO       PIC 9(9) COMP VALUE ZERO.
015600 77  WS-CANT-CUERPO         PIC 9(9) COMP VALUE ZERO.
015700 77  WS-CANT-CAMPOS-CAB     PIC 9(2) COMP VALUE ZERO.
015800 77  WS-CANT-CAMPOS-REG     PIC 9(2) COMP VALUE ZERO.
015900 77  WS-CANT-MUESTRAS       PIC 9(2) COMP VALUE ZERO.
016000 77  WS-CANT-ALT            PIC 9(2) COMP VALUE ZERO.
016100 77  WS-CANT-SUBCAMPOS-FMT  PIC 9(2) COMP VALUE ZERO.
016200 77  WS-CANT-SUBCAMPOS-MUE  PIC 9(2) COMP VALUE ZERO.
016300 77  WS-CANT-PARES-INFO     PIC 9(2) COMP VALUE ZERO.
016400 77  WS-CANT-ALELOS         PIC 9    COMP VALUE ZERO.
016500 77  WS-POS-GT              PIC 9(2) COMP VALUE ZERO.
016600
016700 77  WS-VALOR-ALELO-1       PIC 99   COMP VALUE ZERO.
016800 77  WS-VALOR-ALELO-2       PIC 99   COMP VALUE ZERO.
016900 77  WS-VALOR-DISTINTO      PIC 99   COMP VALUE ZERO.
017000 77  WS-ALELO-VALOR         PIC 99   COMP VALUE ZERO.
017100
017200 77  WS-BASE-REF            PIC 9    COMP VALUE ZERO.
017300 77  WS-BASE-ALT            PIC 9    COMP VALUE ZERO.
017400 77  WS-LARGO-REF           PIC 9(2) COMP VALUE ZERO.
017500 77  WS-LARGO-ALT           PIC 9(2) COMP VALUE ZERO.
017600
017700 77  WS-TOT-TRANSICION      PIC 9(9) COMP VALUE ZERO.
017800 77  WS-TOT-TRANSVERSION    PIC 9(9) COMP VALUE ZERO.
017900 77  WS-TOT-SNP-GENERAL     PIC 9(9) COMP VALUE ZERO.
018000 77  IDX-FIL                PIC 9    COMP VALUE ZERO.
018100 77  IDX-COL                PIC 9    COMP VALUE ZERO.
018200 77  IDX-PLANA              PIC 99   COMP VALUE ZERO.
018300
018400*----------- CAMPOS DEL REGISTRO DE CUERPO -----------------------
018500 77  WS-REF-TXT              PIC X(20)  VALUE SPACES.
018600 77  WS-ALT-TXT               PIC X(200) VALUE SPACES.
018700 77  WS-INFO-TXT              PIC X(500) VALUE SPACES.
018800 77  WS-FORMATO-TXT           PIC X(120) VALUE SPACES.
018900
019000 01  WS-TB-ALT.
019100     05  WS-ALT      PIC X(20) OCCURS 10 TIMES INDEXED BY IDX-ALT.
019200     05  FILLER      PIC X(10) VALUE SPACES.
019300
019400 01  WS-TB-CLASE-ALT.
019500     05  WS-CLASE-ALT OCCURS 10 TIMES INDEXED BY IDX-ALT.
019600         10  WS-CLASE-TIPO  PIC 9  COMP.
019700             88  WS-CLASE-ES-SNP        VALUE 1.
019800             88  WS-CLASE-ES-INSERCION  VALUE 2.
019900             88  WS-CLASE-ES-DELECION   VALUE 3.
020000             88  WS-CLASE-ES-SV         VALUE 4.
020100         10  WS-CLASE-FIL   PIC 9  COMP.
020200         10  WS-CLASE-COL   PIC 9  COMP.
020300     05  FILLER      PIC X(10) VALUE SPACES.
020400
020500 01  WS-TB-SUBCAMPOS-FMT.
020600     05  WS-SUBCAMPO-FMT PIC X(10) OCCURS 10 TIMES
020700                         INDEXED BY IDX-FMT.
020800     05  FILLER          PIC X(10) VALUE SPACES.
020900
021000 01  WS-TB-SUBCAMPOS-MUE.
021100     05  WS-SUBCAMPO-MUE PIC X(20) OCCURS 10 TIMES
021200                         INDEXED BY IDX-SUB.
021300     05  FILLER          PIC X(10) VALUE SPACES.
021400
021500 77  WS-MUE-TXT               PIC X(120) VALUE SPACES.
021600 77  WS-GT-TXT                PIC X(10)  VALUE SPACES.
021700 77  WS-ALELO-1               PIC X(04)  VALUE SPACES.
021800 77  WS-ALELO-2               PIC X(04)  VALUE SPACES.
021900 77  WS-ALELO-3               PIC X(04)  VALUE SPACES.
022000 77  WS-ALELO-ACTUAL          PIC X(04)  VALUE SPACES.
022100
022200 77  WS-ALELO-TIPO-SALIDA     PIC X      VALUE 'N'.
022300     88  WS-ALELO-ES-NULO             VALUE 'N'.
022400     88  WS-ALELO-ES-REFERENCIA       VALUE 'R'.
022500     88  WS-ALELO-ES-VARIANTE         VALUE 'V'.
022600
022700 77  WS-ALELO-INVALIDO        PIC X      VALUE 'N'.
022800     88  WS-ALELO-ES-INVALIDO         VALUE 'S'.
022900 77  WS-VISTO-ESPACIO         PIC X      VALUE 'N'.
023000     88  WS-YA-VISTO-ESPACIO          VALUE 'S'.
023100 77  IDX-CAR                  PIC 9      COMP VALUE ZERO.
023200
023300*----------- CAMPO INFO / FRECUENCIAS POBLACIONALES --------------
023400 01  WS-TB-INFO-PARES.
023500     05  WS-INFO-PAR  PIC X(60) OCCURS 20 TIMES
023600                      INDEXED BY IDX-PAR.
023700     05  FILLER       PIC X(10) VALUE SPACES.
023800
023900 77  WS-INFO-CLAVE            PIC X(10)  VALUE SPACES.
024000 77  WS-INFO-VALOR-TXT        PIC X(10)  VALUE SPACES.
024100 77  WS-AF-ENTERO             PIC 9      VALUE ZERO.
024200 77  WS-AF-DECIMAL            PIC 99     VALUE ZERO.
024300 77  WS-AF-K                  PIC 999 COMP VALUE ZERO.
024400
024500 77  WS-K-AMR                 PIC 999 COMP VALUE ZERO.
024600 77  WS-K-ASN                 PIC 999 COMP VALUE ZERO.
024700 77  WS-K-AFR                 PIC 999 COMP VALUE ZERO.
024800 77  WS-K-EUR                 PIC 999 COMP VALUE ZERO.
024900
025000 77  WS-HAY-AMR               PIC X   VALUE 'N'.
025100     88  WS-INFO-TRAE-AMR             VALUE 'S'.
025200 77  WS-HAY-ASN               PIC X   VALUE 'N'.
025300     88  WS-INFO-TRAE-ASN             VALUE 'S'.
025400 77  WS-HAY-AFR               PIC X   VALUE 'N'.
025500     88  WS-INFO-TRAE-AFR             VALUE 'S'.
025600 77  WS-HAY-EUR               PIC X   VALUE 'N'.
025700     88  WS-INFO-TRAE-EUR             VALUE 'S'.
025800
025900 77  WS-IDX-LN                PIC 999 COMP VALUE ZERO.
026000 77  WS-K-ACTUAL               PIC 999 COMP VALUE ZERO.
026100
026200*----------- TABLA LN(FRECUENCIA ALELICA) ------------------------
026300*    COPY CPTBLNAF.
026400*    TABLA DE 101 ENTRADAS (K = 0 A 100, AF = K/100) CON EL
026500*    LOGARITMO NATURAL YA CALCULADO Y EL RECORTE DE EXTREMOS
026600*    DEL NEGOCIO APLICADO (K=0 -> AF=0,005 ; K=100 -> AF=0,995),
026700*    PARA EVITAR EL CALCULO DE LOGARITMOS EN TIEMPO DE CORRIDA.
026800 01  WS-TABLA-LN-VALORES.
026900     05  FILLER PIC S9V9(9) VALUE -5.298317367.
027000     05  FILLER PIC S9V9(9) VALUE -4.605170186.
027100     05  FILLER PIC S9V9(9) VALUE -3.912023005.
027200     05  FILLER PIC S9V9(9) VALUE -3.506557897.
027300     05  FILLER PIC S9V9(9) VALUE -3.218875825.
027400     05  FILLER PIC S9V9(9) VALUE -2.995732274.
027500     05  FILLER PIC S9V9(9) VALUE -2.813410717.
027600     05  FILLER PIC S9V9(9) VALUE -2.659260037.
027700     05  FILLER PIC S9V9(9) VALUE -2.525728644.
027800     05  FILLER PIC S9V9(9) VALUE -2.407945609.
027900     05  FILLER PIC S9V9(9) VALUE -2.302585093.
028000     05  FILLER PIC S9V9(9) VALUE -2.207274913.
028100     05  FILLER PIC S9V9(9) VALUE -2.120263536.
028200     05  FILLER PIC S9V9(9) VALUE -2.040220830.
028300     05  FILLER PIC S9V9(9) VALUE -1.966112856.
028400     05  FILLER PIC S9V9(9) VALUE -1.897119985.
028500     05  FILLER PIC S9V9(9) VALUE -1.832581464.
028600     05  FILLER PIC S9V9(9) VALUE -1.771956842.
028700     05  FILLER PIC S9V9(9) VALUE -1.714797928.
028800     05  FILLER PIC S9V9(9) VALUE -1.660731207.
028900     05  FILLER PIC S9V9(9) VALUE -1.609437912.
029000     05  FILLER PIC S9V9(9) VALUE -1.560647748.
029100     05  FILLER PIC S9V9(9) VALUE -1.514128155.
029200     05  FILLER PIC S9V9(9) VALUE -1.469675759.
029300     05  FILLER PIC S9V9(9) VALUE -1.427116356.
029400     05  FILLER PIC S9V9(9) VALUE -1.386294361.
029500     05  FILLER PIC S9V9(9) VALUE -1.347073648.
029600     05  FILLER PIC S9V9(9) VALUE -1.309332740.
029700     05  FILLER PIC S9V9(9) VALUE -1.272965676.
029800     05  FILLER PIC S9V9(9) VALUE -1.237874356.
029900     05  FILLER PIC S9V9(9) VALUE -1.203972804.
030000     05  FILLER PIC S9V9(9) VALUE -1.171182982.
030100     05  FILLER PIC S9V9(9) VALUE -1.139433524.
030200     05  FILLER PIC S9V9(9) VALUE -1.108662625.
030300     05  FILLER PIC S9V9(9) VALUE -1.078809929.
030400     05  FILLER PIC S9V9(9) VALUE -1.049822064.
030500     05  FILLER PIC S9V9(9) VALUE -1.021651248.
030600     05  FILLER PIC S9V9(9) VALUE -0.994252273.
030700     05  FILLER PIC S9V9(9) VALUE -0.967584026.
030800     05  FILLER PIC S9V9(9) VALUE -0.941608540.
030900     05  FILLER PIC S9V9(9) VALUE -0.916290732.
031000     05  FILLER PIC S9V9(9) VALUE -0.891598119.
031100     05  FILLER PIC S9V9(9) VALUE -0.867500568.
031200     05  FILLER PIC S9V9(9) VALUE -0.843970070.
031300     05  FILLER PIC S9V9(9) VALUE -0.820980552.
031400     05  FILLER PIC S9V9(9) VALUE -0.798507696.
031500     05  FILLER PIC S9V9(9) VALUE -0.776528790.
031600     05  FILLER PIC S9V9(9) VALUE -0.755022584.
031700     05  FILLER PIC S9V9(9) VALUE -0.733969175.
031800     05  FILLER PIC S9V9(9) VALUE -0.713349888.
031900     05  FILLER PIC S9V9(9) VALUE -0.693147181.
032000     05  FILLER PIC S9V9(9) VALUE -0.673344553.
032100     05  FILLER PIC S9V9(9) VALUE -0.653925435.
032200     05  FILLER PIC S9V9(9) VALUE -0.634874077.
032300     05  FILLER PIC S9V9(9) VALUE -0.616186139.
032400     05  FILLER PIC S9V9(9) VALUE -0.597837001.
032500     05  FILLER PIC S9V9(9) VALUE -0.579818495.
032600     05  FILLER PIC S9V9(9) VALUE -0.562119466.
032700     05  FILLER PIC S9V9(9) VALUE -0.544727175.
032800     05  FILLER PIC S9V9(9) VALUE -0.527632742.
032900     05  FILLER PIC S9V9(9) VALUE -0.510825624.
033000     05  FILLER PIC S9V9(9) VALUE -0.494296322.
033100     05  FILLER PIC S9V9(9) VALUE -0.478035800.
033200     05  FILLER PIC S9V9(9) VALUE -0.462034963.
033300     05  FILLER PIC S9V9(9) VALUE -0.446287103.
033400     05  FILLER PIC S9V9(9) VALUE -0.430782916.
033500     05  FILLER PIC S9V9(9) VALUE -0.415515444.
033600     05  FILLER PIC S9V9(9) VALUE -0.400477567.
033700     05  FILLER PIC S9V9(9) VALUE -0.385662423.
033800     05  FILLER PIC S9V9(9) VALUE -0.371063723.
033900     05  FILLER PIC S9V9(9) VALUE -0.356674944.
034000     05  FILLER PIC S9V9(9) VALUE -0.342490309.
034100     05  FILLER PIC S9V9(9) VALUE -0.328504067.
034200     05  FILLER PIC S9V9(9) VALUE -0.314710903.
034300     05  FILLER PIC S9V9(9) VALUE -0.301105093.
034400     05  FILLER PIC S9V9(9) VALUE -0.287682072.
034500     05  FILLER PIC S9V9(9) VALUE -0.274436895.
034600     05  FILLER PIC S9V9(9) VALUE -0.261364764.
034700     05  FILLER PIC S9V9(9) VALUE -0.248461359.
034800     05  FILLER PIC S9V9(9) VALUE -0.235722334.
034900     05  FILLER PIC S9V9(9) VALUE -0.223143551.
035000     05  FILLER PIC S9V9(9) VALUE -0.210721031.
035100     05  FILLER PIC S9V9(9) VALUE -0.198450939.
035200     05  FILLER PIC S9V9(9) VALUE -0.186329578.
035300     05  FILLER PIC S9V9(9) VALUE -0.174353387.
035400     05  FILLER PIC S9V9(9) VALUE -0.162518929.
035500     05  FILLER PIC S9V9(9) VALUE -0.150822890.
035600     05  FILLER PIC S9V9(9) VALUE -0.139262067.
035700     05  FILLER PIC S9V9(9) VALUE -0.127833372.
035800     05  FILLER PIC S9V9(9) VALUE -0.116533816.
035900     05  FILLER PIC S9V9(9) VALUE -0.105360516.
036000     05  FILLER PIC S9V9(9) VALUE -0.094310679.
036100     05  FILLER PIC S9V9(9) VALUE -0.083381608.
036200     05  FILLER PIC S9V9(9) VALUE -0.072570693.
036300     05  FILLER PIC S9V9(9) VALUE -0.061875404.
036400     05  FILLER PIC S9V9(9) VALUE -0.051293294.
036500     05  FILLER PIC S9V9(9) VALUE -0.040821995.
036600     05  FILLER PIC S9V9(9) VALUE -0.030459207.
036700     05  FILLER PIC S9V9(9) VALUE -0.020202707.
036800     05  FILLER PIC S9V9(9) VALUE -0.010050336.
036900     05  FILLER PIC S9V9(9) VALUE -0.005012542.
037000 01  WS-TABLA-LN REDEFINES WS-TABLA-LN-VALORES.
037100     05  WS-LN-VALOR PIC S9V9(9)
037200                     OCCURS 101 TIMES
037300                     INDEXED BY IDX-LN.
037400
037500*----------- TABLA DE MUESTRAS -----------------------------------
037600 01  WS-TB-MUESTRAS.
037700     03  WS-MUE OCCURS 40 TIMES INDEXED BY IDX-MUE.
037800         05  WS-MUE-NOMBRE  PIC X(30) VALUE SPACES.
037900*            COPY CPESTADI.
038000         05  WS-MUE-ESTAD.
038100*              FILA = BASE DE REFERENCIA, COLUMNA = BASE ALTERNA
038200*              ORDEN DE BASES EN AMBOS EJES:  A - C - G - T - N
038300             10  WS-MUE-MATRIZ-SNP.
038400                 15  WS-MUE-FILA-SNP OCCURS 5 TIMES
038500                                  INDEXED BY IDX-MUE-FIL-SNP.
038600                     20  WS-MUE-CELDA-SNP PIC 9(9) COMP
038700                                  OCCURS 5 TIMES
038800                                  INDEXED BY IDX-MUE-COL-SNP.
038900*                VISTA PLANA (25 CELDAS) PARA EL TOTAL DE CONTROL
039000             10  WS-MUE-MATRIZ-PLANA REDEFINES WS-MUE-MATRIZ-SNP.
039100                 15  WS-MUE-CELDA-PLANA PIC 9(9) COMP
039200                                  OCCURS 25 TIMES
039300                                  INDEXED BY IDX-MUE-CEL-PLANA.
039400             10  WS-MUE-CANT-VARIANTES  PIC 9(9) COMP VALUE ZERO.
039500             10  WS-MUE-CANT-INDELS     PIC 9(9) COMP VALUE ZERO.
039600             10  WS-MUE-CANT-SV         PIC 9(9) COMP VALUE ZERO.
039700             10  WS-MUE-TITV            PIC 9(4)V9(4) COMP-3
039800                                         VALUE ZERO.
039900             10  FILLER                 PIC X(20) VALUE SPACES.
040000*            COPY CPETNPOB.
040100         05  WS-MUE-ETNIA.
040200             10  WS-MUE-LOGL-ASN   PIC S9(5)V9(9) COMP-3
040300                                    VALUE ZERO.
040400             10  WS-MUE-LOGL-AMR   PIC S9(5)V9(9) COMP-3
040500                                    VALUE ZERO.
040600             10  WS-MUE-LOGL-AFR   PIC S9(5)V9(9) COMP-3
040700                                    VALUE ZERO.
040800             10  WS-MUE-LOGL-EUR   PIC S9(5)V9(9) COMP-3
040900                                    VALUE ZERO.
041000             10  WS-MUE-ETNIA-VISTA PIC X(01) VALUE 'N'.
041100                 88  WS-MUE-CON-DATOS-POB  VALUE 'S'.
041200                 88  WS-MUE-SIN-DATOS-POB  VALUE 'N'.
041300             10  WS-MUE-PROB-ASN   PIC 9V9(6) VALUE ZERO.
041400             10  WS-MUE-PROB-AMR   PIC 9V9(6) VALUE ZERO.
041500             10  WS-MUE-PROB-AFR   PIC 9V9(6) VALUE ZERO.
041600             10  WS-MUE-PROB-EUR   PIC 9V9(6) VALUE ZERO.
041700             10  FILLER            PIC X(20) VALUE SPACES.
041800
041900*----------- LINKAGE DE COMUNICACION CON PGMETNIA ----------------
042000 77  WS-PGM-ETNIA          PIC X(8) VALUE 'PGMETNIA'.
042100 01  LK-VCF-ETNIA.
042200     05  LK-ETNIA-LOGL-ASN  PIC S9(5)V9(9) COMP-3.
042300     05  LK-ETNIA-LOGL-AMR  PIC S9(5)V9(9) COMP-3.
042400     05  LK-ETNIA-LOGL-AFR  PIC S9(5)V9(9) COMP-3.
042500     05  LK-ETNIA-LOGL-EUR  PIC S9(5)V9(9) COMP-3.
042600     05  LK-ETNIA-VISTA     PIC X(01).
042700     05  LK-ETNIA-PROB-ASN  PIC 9(5)V9(9) COMP-3.
042800     05  LK-ETNIA-PROB-AMR  PIC 9(5)V9(9) COMP-3.
042900     05  LK-ETNIA-PROB-AFR  PIC 9(5)V9(9) COMP-3.
043000     05  LK-ETNIA-PROB-EUR  PIC 9(5)V9(9) COMP-3.
043100     05  FILLER             PIC X(10).
043200
043300*----------- IMPRESION - REPORTE DE ESTADISTICAS POR MUESTRA -----
043400 77  WS-LINEA-SEP           PIC X(132) VALUE ALL '-'.
043500
043600 01  IMP-MUE-TITULO.
043700     05  FILLER             PIC X(09) VALUE 'MUESTRA: '.
043800     05  IMP-MUE-NOMBRE     PIC X(30).
043900     05  FILLER             PIC X(93) VALUE SPACES.
044000
044100 01  IMP-MUE-ENCAB-MATRIZ.
044200     05  FILLER             PIC X(10) VALUE 'REF / ALT'.
044300     05  FILLER             PIC X(01) VALUE SPACE.
044400     05  IMP-ENC-A          PIC X(12) VALUE '           A'.
044500     05  IMP-ENC-C          PIC X(12) VALUE '           C'.
044600     05  IMP-ENC-G          PIC X(12) VALUE '           G'.
044700     05  IMP-ENC-T          PIC X(12) VALUE '           T'.
044800     05  IMP-ENC-N          PIC X(12) VALUE '           N'.
044900     05  FILLER             PIC X(61) VALUE SPACES.
045000
045100 01  IMP-MUE-FILA-MATRIZ.
045200     05  IMP-FILA-LABEL     PIC X(10).
045300     05  FILLER             PIC X(01) VALUE SPACE.
045400     05  IMP-CELDA-A        PIC Z(8)9.
045500     05  FILLER             PIC X(03) VALUE SPACES.
045600     05  IMP-CELDA-C        PIC Z(8)9.
045700     05  FILLER             PIC X(03) VALUE SPACES.
045800     05  IMP-CELDA-G        PIC Z(8)9.
045900     05  FILLER             PIC X(03) VALUE SPACES.
046000     05  IMP-CELDA-T        PIC Z(8)9.
046100     05  FILLER             PIC X(03) VALUE SPACES.
046200     05  IMP-CELDA-N        PIC Z(8)9.
046300     05  FILLER             PIC X(61) VALUE SPACES.
046400
046500 01  IMP-MUE-VALOR-SIMPLE.
046600     05  IMP-VAL-ETIQUETA   PIC X(20).
046700     05  FILLER             PIC X(02) VALUE ': '.
046800     05  IMP-VAL-NUMERO     PIC Z(8)9.
046900     05  FILLER             PIC X(101) VALUE SPACES.
047000
047100 01  IMP-MUE-VALOR-TITV.
047200     05  FILLER             PIC X(20) VALUE 'TI-TV'.
047300     05  FILLER             PIC X(02) VALUE ': '.
047400     05  IMP-VAL-TITV       PIC ZZZ9.9999.
047500     05  FILLER             PIC X(101) VALUE SPACES.
047600
047700*----------- IMPRESION - REPORTE DE ETNIA ------------------------
047800 01  IMP-ETN-TITULO.
047900     05  FILLER             PIC X(40)
048000                  VALUE 'REPORTE DE PROBABILIDAD DE ETNIA'.
048100     05  FILLER             PIC X(92) VALUE SPACES.
048200
048300 01  IMP-ETN-SUBTITULO.
048400     05  IMP-ETN-ENC-SAMPLE PIC X(30) VALUE 'SAMPLE'.
048500     05  FILLER             PIC X(02) VALUE SPACES.
048600     05  IMP-ETN-ENC-AFR    PIC X(10) VALUE 'AFR'.
048700     05  IMP-ETN-ENC-AMR    PIC X(10) VALUE 'AMR'.
048800     05  IMP-ETN-ENC-ASN    PIC X(10) VALUE 'ASN'.
048900     05  IMP-ETN-ENC-EUR    PIC X(10) VALUE 'EUR'.
049000     05  FILLER             PIC X(60) VALUE SPACES.
049100
049200 01  IMP-ETN-FILA.
049300     05  IMP-ETN-NOMBRE     PIC X(30).
049400     05  FILLER             PIC X(02) VALUE SPACES.
049500     05  IMP-ETN-AFR        PIC 9.999999.
049600     05  FILLER             PIC X(02) VALUE SPACES.
049700     05  IMP-ETN-AMR        PIC 9.999999.
049800     05  FILLER             PIC X(02) VALUE SPACES.
049900     05  IMP-ETN-ASN        PIC 9.999999.
050000     05  FILLER             PIC X(02) VALUE SPACES.
050100     05  IMP-ETN-EUR        PIC 9.999999.
050200     05  FILLER             PIC X(62) VALUE SPACES.
050300
050400*----------- IMPRESION - LISTADO DE DIAGNOSTICO ------------------
050500 01  IMP-LOG-METADATO.
050600     05  FILLER             PIC X(40)
050700                  VALUE 'LINEAS DE METADATO LEIDAS: '.
050800     05  IMP-LOG-VAL-META   PIC Z(8)9.
050900     05  FILLER             PIC X(83) VALUE SPACES.
051000
051100 01  IMP-LOG-MUESTRAS.
051200     05  FILLER             PIC X(40)
051300                  VALUE 'MUESTRAS ENCONTRADAS: '.
051400     05  IMP-LOG-VAL-MUE    PIC Z(8)9.
051500     05  FILLER             PIC X(83) VALUE SPACES.
051600
051700 01  IMP-LOG-CUERPO.
051800     05  FILLER             PIC X(40)
051900                  VALUE 'REGISTROS DE CUERPO LEIDOS: '.
052000     05  IMP-LOG-VAL-CUERPO PIC Z(8)9.
052100     05  FILLER             PIC X(83) VALUE SPACES.
052200
052300*----------- DISPLAY DE CIERRE ---------------------------------
052400 77  WS-CANT-EDIT           PIC Z(8)9.
052500
052600 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
052700
052800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
052900 PROCEDURE DIVISION.
053000
053100 MAIN-PROGRAM-I.
053200
053300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
053400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
053500                           UNTIL WS-FIN-LECTURA
053600                              OR WS-HUBO-ERROR-FATAL.
053700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
053800
053900 MAIN-PROGRAM-F. GOBACK.
054000
054100*-----------------------------------------------------------------
054200 1000-INICIO-I.
054300
054400     SET WS-NO-FIN-LECTURA      TO TRUE
054500     SET WS-NO-FIN-CABECERA     TO TRUE
054600     SET WS-NO-HUBO-ERROR-FATAL TO TRUE
054700
054800     OPEN INPUT  VCF-ENTRA
054900     IF FS-ENTRA IS NOT EQUAL '00' THEN
055000        DISPLAY '* ERROR EN OPEN VCF-ENTRA = ' FS-ENTRA
055100        MOVE 9999 TO RETURN-CODE
055200        SET WS-FIN-LECTURA TO TRUE
055300        SET WS-HUBO-ERROR-FATAL TO TRUE
055400     END-IF
055500
055600     OPEN OUTPUT VCF-SALEST
055700     IF FS-SALEST IS NOT EQUAL '00' THEN
055800        DISPLAY '* ERROR EN OPEN VCF-SALEST = ' FS-SALEST
055900        MOVE 9999 TO RETURN-CODE
056000        SET WS-FIN-LECTURA TO TRUE
056100        SET WS-HUBO-ERROR-FATAL TO TRUE
056200     END-IF
056300
056400     IF WS-ETNIA-ACTIVA THEN
056500        OPEN OUTPUT VCF-SALETN
056600        IF FS-SALETN IS NOT EQUAL '00' THEN
056700           DISPLAY '* ERROR EN OPEN VCF-SALETN = ' FS-SALETN
056800           MOVE 9999 TO RETURN-CODE
056900           SET WS-FIN-LECTURA TO TRUE
057000           SET WS-HUBO-ERROR-FATAL TO TRUE
057100        END-IF
057200     END-IF
057300
057400     IF WS-LOG-ACTIVO THEN
057500        OPEN OUTPUT VCF-SALLOG
057600        IF FS-SALLOG IS NOT EQUAL '00' THEN
057700           DISPLAY '* ERROR EN OPEN VCF-SALLOG = ' FS-SALLOG
057800           MOVE 9999 TO RETURN-CODE
057900           SET WS-FIN-LECTURA TO TRUE
058000           SET WS-HUBO-ERROR-FATAL TO TRUE
058100        END-IF
058200     END-IF
058300
058400     IF WS-NO-HUBO-ERROR-FATAL THEN
058500        PERFORM 1100-LEER-CABECERA-I THRU 1100-LEER-CABECERA-F
058600           UNTIL WS-FIN-CABECERA OR WS-HUBO-ERROR-FATAL
058700     END-IF.
058800
058900 1000-INICIO-F. EXIT.
059000
059100*-----------------------------------------------------------------
059200*    LEE LINEA POR LINEA HASTA ENCONTRAR '#CHROM' (FIN DE
059300*    CABECERA).  LAS LINEAS '##' SON METADATO Y SE CUENTAN.
059400*-----------------------------------------------------------------
059500 1100-LEER-CABECERA-I.
059600
059700     PERFORM 1110-LEER-LINEA-CAB-I THRU 1110-LEER-LINEA-CAB-F.
059800     IF WS-NO-HUBO-ERROR-FATAL AND WS-NO-FIN-CABECERA THEN
059900        PERFORM 1120-CLASIFICAR-LINEA-I
060000           THRU 1120-CLASIFICAR-LINEA-F
060100     END-IF.
060200
060300 1100-LEER-CABECERA-F. EXIT.
060400
060500 1110-LEER-LINEA-CAB-I.
060600
060700     READ VCF-ENTRA INTO WS-LINEA-VCF
060800     EVALUATE FS-ENTRA
060900        WHEN '00'
061000           CONTINUE
061100        WHEN '10'
061200           DISPLAY '* ERROR - FIN DE ARCHIVO ANTES DE #CHROM'
061300           MOVE 9999 TO RETURN-CODE
061400           SET WS-FIN-LECTURA TO TRUE
061500           SET WS-HUBO-ERROR-FATAL TO TRUE
061600        WHEN OTHER
061700           DISPLAY '* ERROR EN LECTURA VCF-ENTRA = ' FS-ENTRA
061800           MOVE 9999 TO RETURN-CODE
061900           SET WS-FIN-LECTURA TO TRUE
062000           SET WS-HUBO-ERROR-FATAL TO TRUE
062100     END-EVALUATE.
062200
062300 1110-LEER-LINEA-CAB-F. EXIT.
062400
062500 1120-CLASIFICAR-LINEA-I.
062600
062700     IF WS-LINEA-MARCA(1:6) = '#CHROM' THEN
062800        SET WS-FIN-CABECERA TO TRUE
062900        PERFORM 1200-VALIDAR-CABECERA-I
063000           THRU 1200-VALIDAR-CABECERA-F
063100     ELSE
063200        IF WS-LINEA-MARCA(1:2) = '##' THEN
063300           ADD 1 TO WS-CANT-METADATO
063400        ELSE
063500           DISPLAY '* ERROR - LINEA DE CABECERA INVALIDA'
063600           MOVE 9999 TO RETURN-CODE
063700           SET WS-FIN-LECTURA TO TRUE
063800           SET WS-HUBO-ERROR-FATAL TO TRUE
063900        END-IF
064000     END-IF.
064100
064200 1120-CLASIFICAR-LINEA-F. EXIT.
064300
064400*-----------------------------------------------------------------
064500*    PARTE LA LINEA #CHROM POR ESPACIOS, VALIDA LA CANTIDAD DE
064600*    CAMPOS (MINIMO 10) Y EXTRAE LOS NOMBRES DE MUESTRA (10..F)
064700*    RECHAZANDO NOMBRES DUPLICADOS.
064800*-----------------------------------------------------------------
064900 1200-VALIDAR-CABECERA-I.
065000
065100     UNSTRING WS-LINEA-VCF DELIMITED BY ALL SPACE
065200         INTO WS-CAMPO(01) WS-CAMPO(02) WS-CAMPO(03) WS-CAMPO(04)
065300              WS-CAMPO(05) WS-CAMPO(06) WS-CAMPO(07) WS-CAMPO(08)
065400              WS-CAMPO(09) WS-CAMPO(10) WS-CAMPO(11) WS-CAMPO(12)
065500              WS-CAMPO(13) WS-CAMPO(14) WS-CAMPO(15) WS-CAMPO(16)
065600              WS-CAMPO(17) WS-CAMPO(18) WS-CAMPO(19) WS-CAMPO(20)
065700              WS-CAMPO(21) WS-CAMPO(22) WS-CAMPO(23) WS-CAMPO(24)
065800              WS-CAMPO(25) WS-CAMPO(26) WS-CAMPO(27) WS-CAMPO(28)
065900              WS-CAMPO(29) WS-CAMPO(30) WS-CAMPO(31) WS-CAMPO(32)
066000              WS-CAMPO(33) WS-CAMPO(34) WS-CAMPO(35) WS-CAMPO(36)
066100              WS-CAMPO(37) WS-CAMPO(38) WS-CAMPO(39) WS-CAMPO(40)
066200              WS-CAMPO(41) WS-CAMPO(42) WS-CAMPO(43) WS-CAMPO(44)
066300              WS-CAMPO(45) WS-CAMPO(46) WS-CAMPO(47) WS-CAMPO(48)
066400              WS-CAMPO(49) WS-CAMPO(50)
066500         TALLYING IN WS-CANT-CAMPOS-CAB
066600     END-UNSTRING
066700
066800     IF WS-CANT-CAMPOS-CAB < 10 THEN
066900        DISPLAY '* ERROR - CABECERA SIN NOMBRES DE MUESTRA'
067000        MOVE 9999 TO RETURN-CODE
067100        SET WS-FIN-LECTURA TO TRUE
067200        SET WS-HUBO-ERROR-FATAL TO TRUE
067300        GO TO 1200-VALIDAR-CABECERA-F
067400     END-IF
067500
067600     COMPUTE WS-CANT-MUESTRAS = WS-CANT-CAMPOS-CAB - 9
067700
067800     PERFORM 1210-CARGAR-UNA-MUESTRA-I
067900        THRU 1210-CARGAR-UNA-MUESTRA-F
068000         VARYING IDX-MUE FROM 1 BY 1
068100         UNTIL IDX-MUE > WS-CANT-MUESTRAS
068200            OR WS-HUBO-ERROR-FATAL.
068300
068400 1200-VALIDAR-CABECERA-F. EXIT.
068500
068600 1210-CARGAR-UNA-MUESTRA-I.
068700
068800     MOVE WS-CAMPO(IDX-MUE + 9) TO WS-MUE-NOMBRE(IDX-MUE)
068900
069000     PERFORM 1220-VERIFICAR-DUPLICADO-I
069100        THRU 1220-VERIFICAR-DUPLICADO-F
069200        VARYING IDX-CAMPO FROM 1 BY 1
069300        UNTIL IDX-CAMPO >= IDX-MUE OR WS-HUBO-ERROR-FATAL.
069400
069500 1210-CARGAR-UNA-MUESTRA-F. EXIT.
069600
069700 1220-VERIFICAR-DUPLICADO-I.
069800
069900     IF WS-MUE-NOMBRE(IDX-CAMPO) = WS-MUE-NOMBRE(IDX-MUE) THEN
070000        DISPLAY '* ERROR - NOMBRE DE MUESTRA DUPLICADO: '
070100                WS-MUE-NOMBRE(IDX-MUE)
070200        MOVE 9999 TO RETURN-CODE
070300        SET WS-FIN-LECTURA TO TRUE
070400        SET WS-HUBO-ERROR-FATAL TO TRUE
070500     END-IF.
070600
070700 1220-VERIFICAR-DUPLICADO-F. EXIT.
070800
070900*-----------------------------------------------------------------
071000 2000-PROCESO-I.
071100
071200     PERFORM 2100-LEER-REGISTRO-I THRU 2100-LEER-REGISTRO-F.
071300
071400     IF WS-NO-FIN-LECTURA AND WS-NO-HUBO-ERROR-FATAL THEN
071500        PERFORM 2200-PARSEAR-CAMPOS-I THRU 2200-PARSEAR-CAMPOS-F
071600     END-IF
071700
071800     IF WS-NO-FIN-LECTURA AND WS-NO-HUBO-ERROR-FATAL THEN
071900        PERFORM 2300-LOCALIZAR-GT-I THRU 2300-LOCALIZAR-GT-F
072000     END-IF
072100
072200     IF WS-NO-FIN-LECTURA AND WS-NO-HUBO-ERROR-FATAL THEN
072300        PERFORM 2500-CLASIFICAR-ALTERNOS-I
072400           THRU 2500-CLASIFICAR-ALTERNOS-F
072500        IF WS-ETNIA-ACTIVA THEN
072600           PERFORM 2700-PARSEAR-INFO-I THRU 2700-PARSEAR-INFO-F
072700        END-IF
072800        PERFORM 2600-ACUMULAR-MUESTRA-I
072900           THRU 2600-ACUMULAR-MUESTRA-F
073000           VARYING IDX-MUE FROM 1 BY 1
073100           UNTIL IDX-MUE > WS-CANT-MUESTRAS
073200              OR WS-HUBO-ERROR-FATAL
073300        ADD 1 TO WS-CANT-CUERPO
073400     END-IF.
073500
073600 2000-PROCESO-F. EXIT.
073700
073800 2100-LEER-REGISTRO-I.
073900
074000     READ VCF-ENTRA INTO WS-LINEA-VCF
074100     EVALUATE FS-ENTRA
074200        WHEN '00'
074300           CONTINUE
074400        WHEN '10'
074500           SET WS-FIN-LECTURA TO TRUE
074600        WHEN OTHER
074700           DISPLAY '* ERROR EN LECTURA VCF-ENTRA = ' FS-ENTRA
074800           MOVE 9999 TO RETURN-CODE
074900           SET WS-FIN-LECTURA TO TRUE
075000           SET WS-HUBO-ERROR-FATAL TO TRUE
075100     END-EVALUATE.
075200
075300 2100-LEER-REGISTRO-F. EXIT.
075400
075500*-----------------------------------------------------------------
075600*    PARTE EL REGISTRO POR ESPACIOS.  LA CANTIDAD DE CAMPOS
075700*    DEBE COINCIDIR CON LA DE LA CABECERA.  EXTRAE REF, ALT,
075800*    INFO Y FORMAT.
075900*-----------------------------------------------------------------
076000 2200-PARSEAR-CAMPOS-I.
076100
076200     UNSTRING WS-LINEA-VCF DELIMITED BY ALL SPACE
076300         INTO WS-CAMPO(01) WS-CAMPO(02) WS-CAMPO(03) WS-CAMPO(04)
076400              WS-CAMPO(05) WS-CAMPO(06) WS-CAMPO(07) WS-CAMPO(08)
076500              WS-CAMPO(09) WS-CAMPO(10) WS-CAMPO(11) WS-CAMPO(12)
076600              WS-CAMPO(13) WS-CAMPO(14) WS-CAMPO(15) WS-CAMPO(16)
076700              WS-CAMPO(17) WS-CAMPO(18) WS-CAMPO(19) WS-CAMPO(20)
076800              WS-CAMPO(21) WS-CAMPO(22) WS-CAMPO(23) WS-CAMPO(24)
076900              WS-CAMPO(25) WS-CAMPO(26) WS-CAMPO(27) WS-CAMPO(28)
077000              WS-CAMPO(29) WS-CAMPO(30) WS-CAMPO(31) WS-CAMPO(32)
077100              WS-CAMPO(33) WS-CAMPO(34) WS-CAMPO(35) WS-CAMPO(36)
077200              WS-CAMPO(37) WS-CAMPO(38) WS-CAMPO(39) WS-CAMPO(40)
077300              WS-CAMPO(41) WS-CAMPO(42) WS-CAMPO(43) WS-CAMPO(44)
077400              WS-CAMPO(45) WS-CAMPO(46) WS-CAMPO(47) WS-CAMPO(48)
077500              WS-CAMPO(49) WS-CAMPO(50)
077600         TALLYING IN WS-CANT-CAMPOS-REG
077700     END-UNSTRING
077800
077900     IF WS-CANT-CAMPOS-REG NOT EQUAL WS-CANT-CAMPOS-CAB THEN
078000        DISPLAY '* ERROR - CANTIDAD DE CAMPOS DISTINTA DE LA '
078100                'CABECERA'
078200        MOVE 9999 TO RETURN-CODE
078300        SET WS-FIN-LECTURA TO TRUE
078400        SET WS-HUBO-ERROR-FATAL TO TRUE
078500        GO TO 2200-PARSEAR-CAMPOS-F
078600     END-IF
078700
078800     MOVE WS-CAMPO(04) TO WS-REF-TXT
078900     MOVE WS-CAMPO(05) TO WS-ALT-TXT
079000     MOVE WS-CAMPO(08) TO WS-INFO-TXT
079100     MOVE WS-CAMPO(09) TO WS-FORMATO-TXT.
079200
079300 2200-PARSEAR-CAMPOS-F. EXIT.
079400
079500*-----------------------------------------------------------------
079600*    UBICA LA POSICION DEL SUBCAMPO 'GT' DENTRO DE FORMAT.
079700*    LA AUSENCIA DE GT ES ERROR FATAL.
079800*-----------------------------------------------------------------
079900 2300-LOCALIZAR-GT-I.
080000
080100     UNSTRING WS-FORMATO-TXT DELIMITED BY ':'
080200         INTO WS-SUBCAMPO-FMT(1) WS-SUBCAMPO-FMT(2)
080300              WS-SUBCAMPO-FMT(3) WS-SUBCAMPO-FMT(4)
080400              WS-SUBCAMPO-FMT(5) WS-SUBCAMPO-FMT(6)
080500              WS-SUBCAMPO-FMT(7) WS-SUBCAMPO-FMT(8)
080600              WS-SUBCAMPO-FMT(9) WS-SUBCAMPO-FMT(10)
080700         TALLYING IN WS-CANT-SUBCAMPOS-FMT
080800     END-UNSTRING
080900
081000     MOVE 0 TO WS-POS-GT
081100     PERFORM 2310-BUSCAR-UN-GT-I THRU 2310-BUSCAR-UN-GT-F
081200         VARYING IDX-FMT FROM 1 BY 1
081300         UNTIL IDX-FMT > WS-CANT-SUBCAMPOS-FMT
081400
081500     IF WS-POS-GT = 0 THEN
081600        DISPLAY '* ERROR - FORMAT SIN SUBCAMPO GT'
081700        MOVE 9999 TO RETURN-CODE
081800        SET WS-FIN-LECTURA TO TRUE
081900        SET WS-HUBO-ERROR-FATAL TO TRUE
082000     END-IF.
082100
082200 2300-LOCALIZAR-GT-F. EXIT.
082300
082400 2310-BUSCAR-UN-GT-I.
082500
082600     IF WS-SUBCAMPO-FMT(IDX-FMT) = 'GT' THEN
082700        MOVE IDX-FMT TO WS-POS-GT
082800     END-IF.
082900
083000 2310-BUSCAR-UN-GT-F. EXIT.
083100
083200*-----------------------------------------------------------------
083300*    CLASIFICA CADA ALTERNO SEGUN LA LONGITUD DE REF Y ALT:
083400*    AMBAS LONGITUD 1        -> SNP
083500*    L(ALT) > L(REF)=1       -> INSERCION
083600*    L(ALT) < L(REF), L=1    -> DELECION
083700*    RESTO                   -> VARIANTE ESTRUCTURAL
083800*-----------------------------------------------------------------
083900 2500-CLASIFICAR-ALTERNOS-I.
084000
084100     UNSTRING WS-ALT-TXT DELIMITED BY ','
084200         INTO WS-ALT(1) WS-ALT(2)  WS-ALT(3)  WS-ALT(4)
084300              WS-ALT(5) WS-ALT(6)  WS-ALT(7)  WS-ALT(8)
084400              WS-ALT(9) WS-ALT(10)
084500         TALLYING IN WS-CANT-ALT
084600     END-UNSTRING
084700
084800     PERFORM 2510-CLASIFICAR-UN-ALT-I
084900        THRU 2510-CLASIFICAR-UN-ALT-F
085000         VARYING IDX-ALT FROM 1 BY 1
085100         UNTIL IDX-ALT > WS-CANT-ALT.
085200
085300 2500-CLASIFICAR-ALTERNOS-F. EXIT.
085400
085500 2510-CLASIFICAR-UN-ALT-I.
085600
085700     PERFORM 2520-LARGO-DE-CAMPO-I THRU 2520-LARGO-DE-CAMPO-F
085800     MOVE ZERO TO WS-LARGO-ALT
085900     INSPECT WS-ALT(IDX-ALT) TALLYING WS-LARGO-ALT
086000         FOR CHARACTERS BEFORE SPACE
086100
086200     EVALUATE TRUE
086300        WHEN WS-LARGO-REF = 1 AND WS-LARGO-ALT = 1
086400           SET WS-CLASE-ES-SNP (IDX-ALT) TO TRUE
086500           PERFORM 2530-UBICAR-BASE-REF-I
086600              THRU 2530-UBICAR-BASE-REF-F
086700           PERFORM 2540-UBICAR-BASE-ALT-I
086800              THRU 2540-UBICAR-BASE-ALT-F
086900           MOVE WS-BASE-REF TO WS-CLASE-FIL (IDX-ALT)
087000           MOVE WS-BASE-ALT TO WS-CLASE-COL (IDX-ALT)
087100        WHEN WS-LARGO-REF = 1 AND WS-LARGO-ALT > WS-LARGO-REF
087200           SET WS-CLASE-ES-INSERCION (IDX-ALT) TO TRUE
087300        WHEN WS-LARGO-ALT = 1 AND WS-LARGO-ALT < WS-LARGO-REF
087400           SET WS-CLASE-ES-DELECION (IDX-ALT) TO TRUE
087500        WHEN OTHER
087600           SET WS-CLASE-ES-SV (IDX-ALT) TO TRUE
087700     END-EVALUATE.
087800
087900 2510-CLASIFICAR-UN-ALT-F. EXIT.
088000
088100 2520-LARGO-DE-CAMPO-I.
088200
088300     MOVE ZERO TO WS-LARGO-REF
088400     INSPECT WS-REF-TXT TALLYING WS-LARGO-REF
088500         FOR CHARACTERS BEFORE SPACE.
088600
088700 2520-LARGO-DE-CAMPO-F. EXIT.
088800
088900*    LAS BASES SE NUMERAN A=1 C=2 G=3 T=4 N=5 EN AMBOS EJES
089000 2530-UBICAR-BASE-REF-I.
089100
089200     EVALUATE WS-REF-TXT(1:1)
089300        WHEN 'A' MOVE 1 TO WS-BASE-REF
089400        WHEN 'C' MOVE 2 TO WS-BASE-REF
089500        WHEN 'G' MOVE 3 TO WS-BASE-REF
089600        WHEN 'T' MOVE 4 TO WS-BASE-REF
089700        WHEN OTHER MOVE 5 TO WS-BASE-REF
089800     END-EVALUATE.
089900
090000 2530-UBICAR-BASE-REF-F. EXIT.
090100
090200 2540-UBICAR-BASE-ALT-I.
090300
090400     EVALUATE WS-ALT(IDX-ALT)(1:1)
090500        WHEN 'A' MOVE 1 TO WS-BASE-ALT
090600        WHEN 'C' MOVE 2 TO WS-BASE-ALT
090700        WHEN 'G' MOVE 3 TO WS-BASE-ALT
090800        WHEN 'T' MOVE 4 TO WS-BASE-ALT
090900        WHEN OTHER MOVE 5 TO WS-BASE-ALT
091000     END-EVALUATE.
091100
091200 2540-UBICAR-BASE-ALT-F. EXIT.
091300
091400*-----------------------------------------------------------------
091500*    PARTE EL CAMPO INFO POR ';' Y CADA PAR POR '=' PARA UBICAR
091600*    LAS 4 FRECUENCIAS ALELICAS POBLACIONALES.  LOS PARES SIN
091700*    '=' SE IGNORAN.
091800*-----------------------------------------------------------------
091900 2700-PARSEAR-INFO-I.
092000
092100     MOVE 'N' TO WS-HAY-AMR WS-HAY-ASN WS-HAY-AFR WS-HAY-EUR
092200
092300     UNSTRING WS-INFO-TXT DELIMITED BY ';'
092400         INTO WS-INFO-PAR(01) WS-INFO-PAR(02) WS-INFO-PAR(03)
092500              WS-INFO-PAR(04) WS-INFO-PAR(05) WS-INFO-PAR(06)
092600              WS-INFO-PAR(07) WS-INFO-PAR(08) WS-INFO-PAR(09)
092700              WS-INFO-PAR(10) WS-INFO-PAR(11) WS-INFO-PAR(12)
092800              WS-INFO-PAR(13) WS-INFO-PAR(14) WS-INFO-PAR(15)
092900              WS-INFO-PAR(16) WS-INFO-PAR(17) WS-INFO-PAR(18)
093000              WS-INFO-PAR(19) WS-INFO-PAR(20)
093100         TALLYING IN WS-CANT-PARES-INFO
093200     END-UNSTRING
093300
093400     PERFORM 2710-PARSEAR-UN-PAR-I THRU 2710-PARSEAR-UN-PAR-F
093500         VARYING IDX-PAR FROM 1 BY 1
093600         UNTIL IDX-PAR > WS-CANT-PARES-INFO.
093700
093800 2700-PARSEAR-INFO-F. EXIT.
093900
094000 2710-PARSEAR-UN-PAR-I.
094100
094200     MOVE SPACES TO WS-INFO-CLAVE WS-INFO-VALOR-TXT
094300     UNSTRING WS-INFO-PAR(IDX-PAR) DELIMITED BY '='
094400         INTO WS-INFO-CLAVE WS-INFO-VALOR-TXT
094500     END-UNSTRING
094600
094700     IF WS-INFO-VALOR-TXT NOT EQUAL SPACES THEN
094800        UNSTRING WS-INFO-VALOR-TXT DELIMITED BY '.'
094900            INTO WS-AF-ENTERO WS-AF-DECIMAL
095000        END-UNSTRING
095100        COMPUTE WS-AF-K = WS-AF-ENTERO * 100 + WS-AF-DECIMAL
095200
095300        EVALUATE WS-INFO-CLAVE
095400           WHEN 'AMR_AF'
095500              MOVE 'S' TO WS-HAY-AMR
095600              MOVE WS-AF-K TO WS-K-AMR
095700           WHEN 'ASN_AF'
095800              MOVE 'S' TO WS-HAY-ASN
095900              MOVE WS-AF-K TO WS-K-ASN
096000           WHEN 'AFR_AF'
096100              MOVE 'S' TO WS-HAY-AFR
096200              MOVE WS-AF-K TO WS-K-AFR
096300           WHEN 'EUR_AF'
096400              MOVE 'S' TO WS-HAY-EUR
096500              MOVE WS-AF-K TO WS-K-EUR
096600           WHEN OTHER
096700              CONTINUE
096800        END-EVALUATE
096900     END-IF.
097000
097100 2710-PARSEAR-UN-PAR-F. EXIT.
097200
097300*-----------------------------------------------------------------
097400*    PROCESA EL GENOTIPO DE LA MUESTRA IDX-MUE: PARTE SU CAMPO
097500*    POR ':', UBICA EL SUBCAMPO GT, LO PARTE POR '/' U '|' EN
097600*    HASTA 2 ALELOS (UN 3ER VALOR DETECTADO ES POLIPLOIDE - ERROR
097700*    FATAL) Y ACUMULA ESTADISTICA Y ETNIA POR CADA ALELO.
097800*-----------------------------------------------------------------
097900 2600-ACUMULAR-MUESTRA-I.
098000
098100     MOVE WS-CAMPO(IDX-MUE + 9) TO WS-MUE-TXT
098200
098300     UNSTRING WS-MUE-TXT DELIMITED BY ':'
098400         INTO WS-SUBCAMPO-MUE(1) WS-SUBCAMPO-MUE(2)
098500              WS-SUBCAMPO-MUE(3) WS-SUBCAMPO-MUE(4)
098600              WS-SUBCAMPO-MUE(5) WS-SUBCAMPO-MUE(6)
098700              WS-SUBCAMPO-MUE(7) WS-SUBCAMPO-MUE(8)
098800              WS-SUBCAMPO-MUE(9) WS-SUBCAMPO-MUE(10)
098900         TALLYING IN WS-CANT-SUBCAMPOS-MUE
099000     END-UNSTRING
099100
099200     MOVE WS-SUBCAMPO-MUE(WS-POS-GT) TO WS-GT-TXT
099300
099400     MOVE SPACES TO WS-ALELO-1 WS-ALELO-2 WS-ALELO-3
099500     UNSTRING WS-GT-TXT DELIMITED BY '/' OR '|'
099600         INTO WS-ALELO-1 WS-ALELO-2 WS-ALELO-3
099700         TALLYING IN WS-CANT-ALELOS
099800     END-UNSTRING
099900
100000     IF WS-CANT-ALELOS > 2 THEN
100100        DISPLAY '* ERROR - GENOTIPO POLIPLOIDE (3 O MAS ALELOS)'
100200        MOVE 9999 TO RETURN-CODE
100300        SET WS-FIN-LECTURA TO TRUE
100400        SET WS-HUBO-ERROR-FATAL TO TRUE
100500        GO TO 2600-ACUMULAR-MUESTRA-F
100600     END-IF
100700
100800     MOVE 0 TO WS-VALOR-ALELO-1 WS-VALOR-ALELO-2
100900
101000     MOVE WS-ALELO-1 TO WS-ALELO-ACTUAL
101100     PERFORM 2610-PROCESAR-UN-ALELO-I
101200        THRU 2610-PROCESAR-UN-ALELO-F
101300     MOVE WS-ALELO-VALOR TO WS-VALOR-ALELO-1
101400
101500     IF WS-CANT-ALELOS >= 2 THEN
101600        MOVE WS-ALELO-2 TO WS-ALELO-ACTUAL
101700        PERFORM 2610-PROCESAR-UN-ALELO-I
101800           THRU 2610-PROCESAR-UN-ALELO-F
101900        MOVE WS-ALELO-VALOR TO WS-VALOR-ALELO-2
102000     END-IF
102100
102200     IF WS-VALOR-ALELO-1 > 0 THEN
102300        MOVE WS-VALOR-ALELO-1 TO WS-VALOR-DISTINTO
102400        PERFORM 2620-SUMAR-DISTINTO-I THRU 2620-SUMAR-DISTINTO-F
102500     END-IF
102600
102700     IF WS-VALOR-ALELO-2 > 0
102800        AND WS-VALOR-ALELO-2 NOT EQUAL WS-VALOR-ALELO-1 THEN
102900        MOVE WS-VALOR-ALELO-2 TO WS-VALOR-DISTINTO
103000        PERFORM 2620-SUMAR-DISTINTO-I THRU 2620-SUMAR-DISTINTO-F
103100     END-IF.
103200
103300 2600-ACUMULAR-MUESTRA-F. EXIT.
103400
103500*-----------------------------------------------------------------
103600*    VALIDA Y CLASIFICA UN VALOR DE ALELO (WS-ALELO-ACTUAL):
103700*    '.' = NULO ; '0' = REFERENCIA ; DIGITOS = VARIANTE (VALOR).
103800*    CUALQUIER OTRO CARACTER (LETRAS, '<', '[', ']') ES FATAL.
103900*    SI ES SNP, ACTUALIZA LA CELDA DE LA MATRIZ EN EL ACTO (UNA
104000*    VEZ POR CADA OCURRENCIA DE ALELO, NO SOLO POR DISTINTO).
104100*-----------------------------------------------------------------
104200 2610-PROCESAR-UN-ALELO-I.
104300
104400     MOVE 0 TO WS-ALELO-VALOR
104500     SET WS-ALELO-ES-NULO TO TRUE
104600     MOVE 'N' TO WS-ALELO-INVALIDO
104700
104800     IF WS-ALELO-ACTUAL(1:1) = '.' THEN
104900        SET WS-ALELO-ES-NULO TO TRUE
105000     ELSE
105100        MOVE 'N' TO WS-VISTO-ESPACIO
105200        PERFORM 2611-ESCANEAR-DIGITO-I THRU 2611-ESCANEAR-DIGITO-F
105300           VARYING IDX-CAR FROM 1 BY 1 UNTIL IDX-CAR > 4
105400
105500        IF WS-ALELO-ES-INVALIDO THEN
105600           DISPLAY '* ERROR - VALOR DE ALELO INVALIDO: '
105700                   WS-ALELO-ACTUAL
105800           MOVE 9999 TO RETURN-CODE
105900           SET WS-FIN-LECTURA TO TRUE
106000           SET WS-HUBO-ERROR-FATAL TO TRUE
106100           GO TO 2610-PROCESAR-UN-ALELO-F
106200        END-IF
106300
106400        IF WS-ALELO-VALOR = 0 THEN
106500           SET WS-ALELO-ES-REFERENCIA TO TRUE
106600        ELSE
106700           SET WS-ALELO-ES-VARIANTE TO TRUE
106800           IF WS-CLASE-ES-SNP (WS-ALELO-VALOR) THEN
106900              ADD 1 TO WS-MUE-CELDA-SNP (IDX-MUE,
107000                       WS-CLASE-FIL (WS-ALELO-VALOR),
107100                       WS-CLASE-COL (WS-ALELO-VALOR))
107200           END-IF
107300        END-IF
107400     END-IF
107500
107600     IF WS-ETNIA-ACTIVA THEN
107700        PERFORM 2800-ACUMULAR-ETNIA-I THRU 2800-ACUMULAR-ETNIA-F
107800     END-IF.
107900
108000 2610-PROCESAR-UN-ALELO-F. EXIT.
108100
108200 2611-ESCANEAR-DIGITO-I.
108300
108400     IF WS-ALELO-ACTUAL(IDX-CAR:1) = SPACE THEN
108500        MOVE 'S' TO WS-VISTO-ESPACIO
108600     ELSE
108700        IF WS-YA-VISTO-ESPACIO
108800           OR WS-ALELO-ACTUAL(IDX-CAR:1) IS NOT NUMERIC THEN
108900           MOVE 'S' TO WS-ALELO-INVALIDO
109000        ELSE
109100           COMPUTE WS-ALELO-VALOR =
109200              WS-ALELO-VALOR * 10 + WS-ALELO-ACTUAL(IDX-CAR:1)
109300        END-IF
109400     END-IF.
109500
109600 2611-ESCANEAR-DIGITO-F. EXIT.
109700
109800*-----------------------------------------------------------------
109900*    SUMA UN INDICE DE VARIANTE DISTINTO (WS-VALOR-DISTINTO) A
110000*    LOS TOTALIZADORES DE LA MUESTRA IDX-MUE.
110100*-----------------------------------------------------------------
110200 2620-SUMAR-DISTINTO-I.
110300
110400     ADD 1 TO WS-MUE-CANT-VARIANTES (IDX-MUE)
110500     EVALUATE TRUE
110600        WHEN WS-CLASE-ES-INSERCION (WS-VALOR-DISTINTO)
110700           OR WS-CLASE-ES-DELECION (WS-VALOR-DISTINTO)
110800           ADD 1 TO WS-MUE-CANT-INDELS (IDX-MUE)
110900        WHEN WS-CLASE-ES-SV (WS-VALOR-DISTINTO)
111000           ADD 1 TO WS-MUE-CANT-SV (IDX-MUE)
111100        WHEN OTHER
111200           CONTINUE
111300     END-EVALUATE.
111400
111500 2620-SUMAR-DISTINTO-F. EXIT.
111600
111700*-----------------------------------------------------------------
111800*    ACUMULA LA LOG-VEROSIMILITUD POBLACIONAL DE UN ALELO PARA
111900*    LA MUESTRA IDX-MUE.  REFERENCIA SUMA LN(1-AF), VARIANTE
112000*    SUMA LN(AF); LOS INDICES YA TIENEN EL RECORTE DE EXTREMOS
112100*    APLICADO EN LA GENERACION DE LA TABLA (CPTBLNAF).
112200*-----------------------------------------------------------------
112300 2800-ACUMULAR-ETNIA-I.
112400
112500     IF WS-ALELO-ES-NULO THEN
112600        GO TO 2800-ACUMULAR-ETNIA-F
112700     END-IF
112800
112900     IF WS-INFO-TRAE-AMR THEN
113000        MOVE WS-K-AMR TO WS-K-ACTUAL
113100        PERFORM 2810-INDICE-LN-I THRU 2810-INDICE-LN-F
113200        ADD WS-LN-VALOR (WS-IDX-LN) TO WS-MUE-LOGL-AMR (IDX-MUE)
113300        SET WS-MUE-CON-DATOS-POB (IDX-MUE) TO TRUE
113400     END-IF
113500
113600     IF WS-INFO-TRAE-ASN THEN
113700        MOVE WS-K-ASN TO WS-K-ACTUAL
113800        PERFORM 2810-INDICE-LN-I THRU 2810-INDICE-LN-F
113900        ADD WS-LN-VALOR (WS-IDX-LN) TO WS-MUE-LOGL-ASN (IDX-MUE)
114000        SET WS-MUE-CON-DATOS-POB (IDX-MUE) TO TRUE
114100     END-IF
114200
114300     IF WS-INFO-TRAE-AFR THEN
114400        MOVE WS-K-AFR TO WS-K-ACTUAL
114500        PERFORM 2810-INDICE-LN-I THRU 2810-INDICE-LN-F
114600        ADD WS-LN-VALOR (WS-IDX-LN) TO WS-MUE-LOGL-AFR (IDX-MUE)
114700        SET WS-MUE-CON-DATOS-POB (IDX-MUE) TO TRUE
114800     END-IF
114900
115000     IF WS-INFO-TRAE-EUR THEN
115100        MOVE WS-K-EUR TO WS-K-ACTUAL
115200        PERFORM 2810-INDICE-LN-I THRU 2810-INDICE-LN-F
115300        ADD WS-LN-VALOR (WS-IDX-LN) TO WS-MUE-LOGL-EUR (IDX-MUE)
115400        SET WS-MUE-CON-DATOS-POB (IDX-MUE) TO TRUE
115500     END-IF.
115600
115700 2800-ACUMULAR-ETNIA-F. EXIT.
115800
115900*    CALCULA EL INDICE (1-101) DE LA TABLA LN SEGUN EL TIPO DE
116000*    ALELO: VARIANTE USA K DIRECTO, REFERENCIA USA (100-K).
116100 2810-INDICE-LN-I.
116200
116300     IF WS-ALELO-ES-VARIANTE THEN
116400        COMPUTE WS-IDX-LN = WS-K-ACTUAL + 1
116500     ELSE
116600        COMPUTE WS-IDX-LN = 100 - WS-K-ACTUAL + 1
116700     END-IF.
116800
116900 2810-INDICE-LN-F. EXIT.
117000
117100*-----------------------------------------------------------------
117200 9999-FINAL-I.
117300
117400     IF WS-NO-HUBO-ERROR-FATAL THEN
117500        PERFORM 9100-CALCULAR-TITV-I THRU 9100-CALCULAR-TITV-F
117600           VARYING IDX-MUE FROM 1 BY 1
117700           UNTIL IDX-MUE > WS-CANT-MUESTRAS
117800
117900        PERFORM 9200-ESCRIBIR-REPORTE-MUE-I
118000           THRU 9200-ESCRIBIR-REPORTE-MUE-F
118100           VARYING IDX-MUE FROM 1 BY 1
118200           UNTIL IDX-MUE > WS-CANT-MUESTRAS
118300
118400        IF WS-ETNIA-ACTIVA THEN
118500           WRITE REG-VCF-SALETN FROM IMP-ETN-TITULO
118600           WRITE REG-VCF-SALETN FROM IMP-ETN-SUBTITULO
118700           WRITE REG-VCF-SALETN FROM WS-LINEA-SEP
118800           PERFORM 9300-ESCRIBIR-REPORTE-ETN-I
118900              THRU 9300-ESCRIBIR-REPORTE-ETN-F
119000              VARYING IDX-MUE FROM 1 BY 1
119100              UNTIL IDX-MUE > WS-CANT-MUESTRAS
119200        END-IF
119300
119400        IF WS-LOG-ACTIVO THEN
119500           PERFORM 9400-ESCRIBIR-LOG-I THRU 9400-ESCRIBIR-LOG-F
119600        END-IF
119700
119800        MOVE ZERO TO WS-TOT-SNP-GENERAL
119900        PERFORM 9500-TOTALIZAR-SNP-I THRU 9500-TOTALIZAR-SNP-F
120000           VARYING IDX-MUE FROM 1 BY 1
120100           UNTIL IDX-MUE > WS-CANT-MUESTRAS
120200
120300        DISPLAY '**********************************************'
120400        MOVE WS-CANT-METADATO TO WS-CANT-EDIT
120500        DISPLAY 'LINEAS DE METADATO LEIDAS  : ' WS-CANT-EDIT
120600        MOVE WS-CANT-MUESTRAS TO WS-CANT-EDIT
120700        DISPLAY 'MUESTRAS ENCONTRADAS       : ' WS-CANT-EDIT
120800        MOVE WS-CANT-CUERPO TO WS-CANT-EDIT
120900        DISPLAY 'REGISTROS DE CUERPO LEIDOS : ' WS-CANT-EDIT
121000        MOVE WS-TOT-SNP-GENERAL TO WS-CANT-EDIT
121100        DISPLAY 'TOTAL GENERAL DE SUSTITUCIONES SNP: '
121200                 WS-CANT-EDIT
121300     END-IF
121400
121500     CLOSE VCF-ENTRA
121600     CLOSE VCF-SALEST
121700     IF WS-ETNIA-ACTIVA THEN
121800        CLOSE VCF-SALETN
121900     END-IF
122000     IF WS-LOG-ACTIVO THEN
122100        CLOSE VCF-SALLOG
122200     END-IF.
122300
122400 9999-FINAL-F. EXIT.
122500
122600*-----------------------------------------------------------------
122700*    TI-TV: TRANSICIONES A<->G, C<->T ; TRANSVERSIONES EL RESTO
122800*    DE LOS 16 PARES SOBRE A,C,G,T (INCLUYE LA DIAGONAL). LOS
122900*    PARES CON N (FILA O COLUMNA 5) QUEDAN EXCLUIDOS DEL TODO.
123000*-----------------------------------------------------------------
123100 9100-CALCULAR-TITV-I.
123200
123300     MOVE ZERO TO WS-TOT-TRANSICION WS-TOT-TRANSVERSION
123400     PERFORM 9110-SUMAR-FILA-TITV-I THRU 9110-SUMAR-FILA-TITV-F
123500         VARYING IDX-FIL FROM 1 BY 1 UNTIL IDX-FIL > 4
123600
123700     IF WS-TOT-TRANSVERSION = ZERO THEN
123800        MOVE ZERO TO WS-MUE-TITV (IDX-MUE)
123900     ELSE
124000        COMPUTE WS-MUE-TITV (IDX-MUE) ROUNDED =
124100                WS-TOT-TRANSICION / WS-TOT-TRANSVERSION
124200     END-IF.
124300
124400 9100-CALCULAR-TITV-F. EXIT.
124500
124600 9110-SUMAR-FILA-TITV-I.
124700
124800     PERFORM 9120-SUMAR-CELDA-TITV-I THRU 9120-SUMAR-CELDA-TITV-F
124900         VARYING IDX-COL FROM 1 BY 1 UNTIL IDX-COL > 4.
125000
125100 9110-SUMAR-FILA-TITV-F. EXIT.
125200
125300 9120-SUMAR-CELDA-TITV-I.
125400
125500     EVALUATE TRUE
125600        WHEN (IDX-FIL = 1 AND IDX-COL = 3)
125700           OR (IDX-FIL = 3 AND IDX-COL = 1)
125800           OR (IDX-FIL = 2 AND IDX-COL = 4)
125900           OR (IDX-FIL = 4 AND IDX-COL = 2)
126000           ADD WS-MUE-CELDA-SNP (IDX-MUE, IDX-FIL, IDX-COL)
126100               TO WS-TOT-TRANSICION
126200        WHEN OTHER
126300           ADD WS-MUE-CELDA-SNP (IDX-MUE, IDX-FIL, IDX-COL)
126400               TO WS-TOT-TRANSVERSION
126500     END-EVALUATE.
126600
126700 9120-SUMAR-CELDA-TITV-F. EXIT.
126800
126900*-----------------------------------------------------------------
127000 9200-ESCRIBIR-REPORTE-MUE-I.
127100
127200     MOVE WS-MUE-NOMBRE (IDX-MUE) TO IMP-MUE-NOMBRE
127300     WRITE REG-VCF-SALEST FROM IMP-MUE-TITULO
127400     WRITE REG-VCF-SALEST FROM IMP-MUE-ENCAB-MATRIZ
127500
127600     PERFORM 9210-ESCRIBIR-FILA-MATRIZ-I
127700        THRU 9210-ESCRIBIR-FILA-MATRIZ-F
127800        VARYING IDX-FIL FROM 1 BY 1 UNTIL IDX-FIL > 5
127900
128000     MOVE 'VARIANT-COUNT' TO IMP-VAL-ETIQUETA
128100     MOVE WS-MUE-CANT-VARIANTES (IDX-MUE) TO IMP-VAL-NUMERO
128200     WRITE REG-VCF-SALEST FROM IMP-MUE-VALOR-SIMPLE
128300
128400     MOVE 'INDEL-COUNT' TO IMP-VAL-ETIQUETA
128500     MOVE WS-MUE-CANT-INDELS (IDX-MUE) TO IMP-VAL-NUMERO
128600     WRITE REG-VCF-SALEST FROM IMP-MUE-VALOR-SIMPLE
128700
128800     MOVE 'SV-COUNT' TO IMP-VAL-ETIQUETA
128900     MOVE WS-MUE-CANT-SV (IDX-MUE) TO IMP-VAL-NUMERO
129000     WRITE REG-VCF-SALEST FROM IMP-MUE-VALOR-SIMPLE
129100
129200     MOVE WS-MUE-TITV (IDX-MUE) TO IMP-VAL-TITV
129300     WRITE REG-VCF-SALEST FROM IMP-MUE-VALOR-TITV
129400
129500     WRITE REG-VCF-SALEST FROM WS-LINEA-SEP.
129600
129700 9200-ESCRIBIR-REPORTE-MUE-F. EXIT.
129800
129900 9210-ESCRIBIR-FILA-MATRIZ-I.
130000
130100     EVALUATE IDX-FIL
130200        WHEN 1 MOVE 'A' TO IMP-FILA-LABEL
130300        WHEN 2 MOVE 'C' TO IMP-FILA-LABEL
130400        WHEN 3 MOVE 'G' TO IMP-FILA-LABEL
130500        WHEN 4 MOVE 'T' TO IMP-FILA-LABEL
130600        WHEN 5 MOVE 'N' TO IMP-FILA-LABEL
130700     END-EVALUATE
130800
130900     MOVE WS-MUE-CELDA-SNP (IDX-MUE, IDX-FIL, 1) TO IMP-CELDA-A
131000     MOVE WS-MUE-CELDA-SNP (IDX-MUE, IDX-FIL, 2) TO IMP-CELDA-C
131100     MOVE WS-MUE-CELDA-SNP (IDX-MUE, IDX-FIL, 3) TO IMP-CELDA-G
131200     MOVE WS-MUE-CELDA-SNP (IDX-MUE, IDX-FIL, 4) TO IMP-CELDA-T
131300     MOVE WS-MUE-CELDA-SNP (IDX-MUE, IDX-FIL, 5) TO IMP-CELDA-N
131400
131500     WRITE REG-VCF-SALEST FROM IMP-MUE-FILA-MATRIZ.
131600
131700 9210-ESCRIBIR-FILA-MATRIZ-F. EXIT.
131800
131900*-----------------------------------------------------------------
132000*    LLAMA A PGMETNIA PARA CONVERTIR LAS 4 LOG-VEROSIMILITUDES
132100*    DE LA MUESTRA IDX-MUE EN PROBABILIDADES Y ESCRIBE LA FILA
132200*    DEL REPORTE (ORDEN DE COLUMNAS: SAMPLE, AFR, AMR, ASN, EUR).
132300*-----------------------------------------------------------------
132400 9300-ESCRIBIR-REPORTE-ETN-I.
132500
132600     MOVE WS-MUE-LOGL-ASN (IDX-MUE) TO LK-ETNIA-LOGL-ASN
132700     MOVE WS-MUE-LOGL-AMR (IDX-MUE) TO LK-ETNIA-LOGL-AMR
132800     MOVE WS-MUE-LOGL-AFR (IDX-MUE) TO LK-ETNIA-LOGL-AFR
132900     MOVE WS-MUE-LOGL-EUR (IDX-MUE) TO LK-ETNIA-LOGL-EUR
133000     MOVE WS-MUE-ETNIA-VISTA (IDX-MUE) TO LK-ETNIA-VISTA
133100
133200     CALL WS-PGM-ETNIA USING LK-VCF-ETNIA
133300
133400     MOVE LK-ETNIA-PROB-ASN TO WS-MUE-PROB-ASN (IDX-MUE)
133500     MOVE LK-ETNIA-PROB-AMR TO WS-MUE-PROB-AMR (IDX-MUE)
133600     MOVE LK-ETNIA-PROB-AFR TO WS-MUE-PROB-AFR (IDX-MUE)
133700     MOVE LK-ETNIA-PROB-EUR TO WS-MUE-PROB-EUR (IDX-MUE)
133800
133900     MOVE WS-MUE-NOMBRE (IDX-MUE)      TO IMP-ETN-NOMBRE
134000     MOVE WS-MUE-PROB-AFR (IDX-MUE)    TO IMP-ETN-AFR
134100     MOVE WS-MUE-PROB-AMR (IDX-MUE)    TO IMP-ETN-AMR
134200     MOVE WS-MUE-PROB-ASN (IDX-MUE)    TO IMP-ETN-ASN
134300     MOVE WS-MUE-PROB-EUR (IDX-MUE)    TO IMP-ETN-EUR
134400
134500     WRITE REG-VCF-SALETN FROM IMP-ETN-FILA.
134600
134700 9300-ESCRIBIR-REPORTE-ETN-F. EXIT.
134800
134900*-----------------------------------------------------------------
135000 9400-ESCRIBIR-LOG-I.
135100
135200     MOVE WS-CANT-METADATO TO IMP-LOG-VAL-META
135300     WRITE REG-VCF-SALLOG FROM IMP-LOG-METADATO
135400
135500     MOVE WS-CANT-MUESTRAS TO IMP-LOG-VAL-MUE
135600     WRITE REG-VCF-SALLOG FROM IMP-LOG-MUESTRAS
135700
135800     MOVE WS-CANT-CUERPO TO IMP-LOG-VAL-CUERPO
135900     WRITE REG-VCF-SALLOG FROM IMP-LOG-CUERPO.
136000
136100 9400-ESCRIBIR-LOG-F. EXIT.
136200
136300*    TOTAL DE CONTROL: SUMA LA VISTA PLANA DE LA MATRIZ SNP DE
136400*    CADA MUESTRA (REQ SIS-771).
136500 9500-TOTALIZAR-SNP-I.
136600
136700     PERFORM 9510-SUMAR-CELDA-PLANA-I
136800        THRU 9510-SUMAR-CELDA-PLANA-F
136900         VARYING IDX-PLANA FROM 1 BY 1 UNTIL IDX-PLANA > 25.
137000
137100 9500-TOTALIZAR-SNP-F. EXIT.
137200
137300 9510-SUMAR-CELDA-PLANA-I.
137400
137500     ADD WS-MUE-CELDA-PLANA (IDX-MUE, IDX-PLANA)
137600         TO WS-TOT-SNP-GENERAL.
137700
137800 9510-SUMAR-CELDA-PLANA-F. EXIT.
